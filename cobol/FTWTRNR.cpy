000100*--------------------------------------------------------------*
000200*                                                              *
000300*      FTWTRNR.CPY                                             *
000400*      TRIP TRANSACTION RECORD LAYOUT - FUEL TRACKING SYSTEM   *
000500*                                                              *
000600*--------------------------------------------------------------*
000700*
000800* ONE TRIP-TRANS RECORD IS SUBMITTED PER DRIVER TRIP.  START
000900* AND END MILEAGE, LITRES REFUELED, AND IDLE HOURS ARE CARRIED
001000* IN; START FUEL AND THE TWO CONSUMPTION NORMS ARE **NOT**
001100* CARRIED IN THE TRANSACTION -- FTRPENG PULLS THEM FROM THE
001200* VEHICLE MASTER (FTWCARR) AT PROCESSING TIME.
001300*
001400* MAINTENANCE HISTORY
001500*   05/14/91  RSK  ORIGINAL LAYOUT - REQ FT-0001
001600*
001700     01  TRIP-TRAN-REC.
001800         10  TRN-CAR-ID                  PIC 9(5).
001900         10  TRN-DATE                    PIC 9(8).
002000         10  TRN-START-MILEAGE           PIC S9(7)V99.
002100         10  TRN-END-MILEAGE             PIC S9(7)V99.
002200         10  TRN-REFUELED                PIC S9(4)V99.
002300         10  TRN-IDLE-HOURS              PIC S9(3)V99.
002400         10  FILLER                      PIC X(38).
