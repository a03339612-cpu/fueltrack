000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FTRPRPT.
000300 AUTHOR.        L W HARMON.
000400 INSTALLATION.  FLEET SERVICES DATA CENTER.
000500 DATE-WRITTEN.  AUGUST 1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED.
000800*--------------------------------------------------------------*
000900*                                                              *
001000*      FTRPRPT.CBL                                             *
001100*      FUEL CONSUMPTION REPORT - ON-DEMAND BATCH                *
001200*                                                              *
001300*--------------------------------------------------------------*
001400*
001500* READS A STACK OF REPORT-REQUEST CARDS (RPTPARM) - ONE VEHICLE
001600* AND DATE RANGE PER CARD - AND PRINTS A COLUMNAR FUEL REPORT
001700* FOR EACH FROM THE FUEL LOG (FUELLOG).  A "LAST 5 TRIPS" RIDER
001800* PRINTS AFTER EACH REPORT, TAKEN FROM THE VEHICLE'S ENTIRE LOG
001900* HISTORY, NOT JUST THE REQUESTED PERIOD - REQ FT-0027.
002000*
002100* THE FUEL LOG IS WRITTEN BY FTRPENG IN THE ORDER TRIPS ARE
002200* ACCEPTED, WHICH IS NOT NECESSARILY TRIP-DATE ORDER (A LATE-
002300* ARRIVING TRANSACTION FOR AN EARLIER DATE CAN FOLLOW ONE FOR A
002400* LATER DATE).  THIS PROGRAM LOADS THE VEHICLE'S LOG ENTRIES
002500* INTO A WORKING-STORAGE TABLE AND SORTS THEM BY DATE (LOG-ID
002600* BREAKS TIES) BEFORE PRINTING - REQ FT-0027.
002700*
002800***************************************************************
002900*     AMENDMENT HISTORY
003000*
003100*      DATE       INIT  TICKET    DESCRIPTION
003200*      --------   ----  --------  -------------------------
003300*      08/12/91   LWH   FT-0027   ORIGINAL PROGRAM.
003400*      02/03/93   LWH   FT-0033   ADDED LAST-5-TRIPS RIDER
003500*                                 BELOW THE MAIN REPORT PER
003600*                                 DISPATCH REQUEST.
003700*      10/21/94   DMP   FT-0059   REPORT NOW ACCEPTS A STACK
003800*                                 OF REQUEST CARDS IN ONE RUN
003900*                                 INSTEAD OF ONE PER STEP -
004000*                                 SAVES A JCL STEP PER VEHICLE.
004100*      03/22/98   DMP   FT-0102   YEAR 2000 REVIEW - RPTP-
004200*                                 START-DATE/END-DATE AND LOG-
004300*                                 DATE ARE 9(8) CCYYMMDD.  DATE
004400*                                 COMPARE IS A STRAIGHT NUMERIC
004500*                                 COMPARE, CENTURY-SAFE.  NO
004600*                                 CHANGE REQUIRED.
004700*      01/11/99   DMP   FT-0102   Y2K SIGN-OFF - RECHECKED PER
004800*                                 STANDARDS BULLETIN 99-02.
004900*      06/14/01   PJT   FT-0119   RAISED LOG TABLE LIMIT FROM
005000*                                 1000 TO 3000 ENTRIES.
005100*      10/05/01   PJT   FT-0124   WIDENED WS-TL-TRIP-KM/-REFUELED/
005200*                                 -CONSUMED ON THE TOTALS LINE -
005300*                                 THEY WERE ONE-TWO DIGITS
005400*                                 NARROWER THAN THE WS-TOT- ACCUM-
005500*                                 ULATORS THEY ARE MOVED FROM AND
005600*                                 A LONG PERIOD COULD SILENTLY
005700*                                 TRUNCATE THE PRINTED TOTAL -
005800*                                 FT-0124.
005900*      10/13/01   PJT   FT-0128   WS-COUNTERS-VIEW/WS-RUN-
006000*                                 TOTALS-VIEW MOVED RIGHT AFTER
006100*                                 THE GROUPS THEY REDEFINE - EACH
006200*                                 WAS SEPARATED FROM ITS BASE BY
006300*                                 ANOTHER 01-LEVEL AND THE
006400*                                 COMPILER WILL NOT STAND FOR IT.
006500*                                 ALSO REWRAPPED FIVE LINES PAST
006600*                                 COL 72 - FT-0128.
006700*
006800***************************************************************
006900*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400*
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700*
007800     SELECT RPT-PARM-FILE    ASSIGN TO RPTPARM
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         ACCESS IS SEQUENTIAL
008100         FILE STATUS  IS WS-RPTPARM-STATUS.
008200*
008300     SELECT CAR-MASTER-FILE  ASSIGN TO CARMAST
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         ACCESS IS SEQUENTIAL
008600         FILE STATUS  IS WS-CARMAST-STATUS.
008700*
008800     SELECT FUEL-LOG-FILE    ASSIGN TO FUELLOG
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         ACCESS IS SEQUENTIAL
009100         FILE STATUS  IS WS-FUELLOG-STATUS.
009200*
009300     SELECT FUEL-RPT-FILE    ASSIGN TO FUELRPT
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         ACCESS IS SEQUENTIAL
009600         FILE STATUS  IS WS-FUELRPT-STATUS.
009700*
009800***************************************************************
009900 DATA DIVISION.
010000 FILE SECTION.
010100*
010200 FD  RPT-PARM-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORDING MODE IS F.
010500 01  RPT-PARM-REC.
010600     05  RPTP-CAR-ID                 PIC 9(5).
010700     05  RPTP-START-DATE             PIC 9(8).
010800     05  RPTP-END-DATE               PIC 9(8).
010900     05  FILLER                      PIC X(59).
011000*
011100 FD  CAR-MASTER-FILE
011200     LABEL RECORDS ARE STANDARD
011300     RECORDING MODE IS F.
011400     COPY FTWCARR.
011500*
011600 FD  FUEL-LOG-FILE
011700     LABEL RECORDS ARE STANDARD
011800     RECORDING MODE IS F.
011900     COPY FTWLOGR.
012000*
012100 FD  FUEL-RPT-FILE
012200     LABEL RECORDS ARE STANDARD
012300     RECORDING MODE IS F.
012400 01  RPT-PRINT-REC                   PIC X(132).
012500*
012600***************************************************************
012700 WORKING-STORAGE SECTION.
012800***************************************************************
012900*
013000 01  WS-FIELDS.
013100     05  WS-RPTPARM-STATUS       PIC X(02)  VALUE SPACES.
013200     05  WS-CARMAST-STATUS       PIC X(02)  VALUE SPACES.
013300     05  WS-FUELLOG-STATUS       PIC X(02)  VALUE SPACES.
013400     05  WS-FUELRPT-STATUS       PIC X(02)  VALUE SPACES.
013500     05  WS-RPTPARM-EOF-SW       PIC X(01)  VALUE 'N'.
013600         88  WS-RPTPARM-EOF                  VALUE 'Y'.
013700     05  WS-CARMAST-EOF-SW       PIC X(01)  VALUE 'N'.
013800         88  WS-CARMAST-EOF                  VALUE 'Y'.
013900     05  WS-FUELLOG-EOF-SW       PIC X(01)  VALUE 'N'.
014000         88  WS-FUELLOG-EOF                  VALUE 'Y'.
014100     05  WS-VEHICLE-FOUND-SW     PIC X(01)  VALUE 'N'.
014200         88  WS-VEHICLE-FOUND                VALUE 'Y'.
014300     05  FILLER                  PIC X(04)  VALUE SPACES.
014400*
014500 01  WS-COUNTERS.
014600     05  WS-LOG-COUNT            PIC S9(5)  COMP-3    VALUE 0.
014700     05  WS-SORT-I               PIC S9(5)  COMP       VALUE 0.
014800     05  WS-SORT-J               PIC S9(5)  COMP       VALUE 0.
014900     05  WS-DETAIL-COUNT         PIC S9(5)  COMP       VALUE 0.
015000     05  WS-LAST5-START-IDX      PIC S9(5)  COMP       VALUE 0.
015100     05  WS-LAST5-PRINT-IDX      PIC S9(5)  COMP       VALUE 0.
015200     05  FILLER                  PIC X(04)  VALUE SPACES.
015300 01  WS-COUNTERS-VIEW REDEFINES WS-COUNTERS      PIC X(27).
015400*
015500 01  WS-RUN-TOTALS.
015600     05  WS-TOT-TRIP-KM          PIC S9(7)V99 COMP-3   VALUE 0.
015700     05  WS-TOT-REFUELED         PIC S9(6)V99 COMP-3   VALUE 0.
015800     05  WS-TOT-CONSUMED         PIC S9(6)V99 COMP-3   VALUE 0.
015900     05  FILLER                  PIC X(04)  VALUE SPACES.
016000 01  WS-RUN-TOTALS-VIEW REDEFINES WS-RUN-TOTALS  PIC X(19).
016100*
016200*
016300* GENERAL-PURPOSE DATE FORMATTER - MOVE A CCYYMMDD DATE INTO
016400* WS-FMT-DATE-IN, PERFORM 650-FORMAT-DATE, READ BACK DD.MM.YYYY
016500* FROM WS-FMT-DATE-OUT.  USED FOR THE TITLE LINE AND EVERY
016600* DETAIL LINE - REQ FT-0027.
016700*
016800 01  WS-FMT-DATE-IN              PIC 9(8)   VALUE 0.
016900 01  WS-FMT-DATE-BRK REDEFINES WS-FMT-DATE-IN.
017000     05  WS-FMT-YYYY             PIC 9(4).
017100     05  WS-FMT-MM               PIC 9(2).
017200     05  WS-FMT-DD               PIC 9(2).
017300 01  WS-FMT-DATE-OUT             PIC X(10)  VALUE SPACES.
017400*
017500* WORKING VEHICLE FOUND ON CAR-MASTER-FILE FOR THE CURRENT
017600* REQUEST CARD.
017700*
017800 01  WS-VEHICLE-REC.
017900     05  WS-VEH-NAME             PIC X(20).
018000     05  WS-VEH-PLATE            PIC X(10).
018100     05  FILLER                  PIC X(04)  VALUE SPACES.
018200*
018300* LOG-HISTORY TABLE FOR THE VEHICLE ON THE CURRENT REQUEST
018400* CARD - FULL HISTORY, NOT JUST THE REQUESTED PERIOD, SO THE
018500* LAST-5-TRIPS RIDER (REQ FT-0033) CAN DRAW ON IT TOO.
018600*
018700 01  WS-LOG-TABLE.
018800     05  WT-LOG-ENTRY
018900             OCCURS 1 TO 3000 TIMES DEPENDING ON WS-LOG-COUNT
019000             INDEXED BY WT-IDX.
019100         10  WT-LOG-ID           PIC 9(7).
019200         10  WT-LOG-DATE         PIC 9(8).
019300         10  WT-START-MILEAGE    PIC S9(7)V99.
019400         10  WT-END-MILEAGE      PIC S9(7)V99.
019500         10  WT-TRIP-DISTANCE    PIC S9(5)V99.
019600         10  WT-REFUELED         PIC S9(4)V99.
019700         10  WT-IDLE-HOURS       PIC S9(3)V99.
019800         10  WT-FUEL-DRIVING     PIC S9(4)V99.
019900         10  WT-FUEL-IDLE        PIC S9(4)V99.
020000         10  WT-FUEL-TOTAL       PIC S9(4)V99.
020100         10  WT-FINAL-FUEL-LEVEL PIC S9(4)V99.
020200         10  FILLER              PIC X(10).
020300*
020400 01  WT-LOG-ENTRY-HOLD.
020500     05  WH-LOG-ID                PIC 9(7).
020600     05  WH-LOG-DATE              PIC 9(8).
020700     05  WH-START-MILEAGE         PIC S9(7)V99.
020800     05  WH-END-MILEAGE           PIC S9(7)V99.
020900     05  WH-TRIP-DISTANCE         PIC S9(5)V99.
021000     05  WH-REFUELED              PIC S9(4)V99.
021100     05  WH-IDLE-HOURS            PIC S9(3)V99.
021200     05  WH-FUEL-DRIVING          PIC S9(4)V99.
021300     05  WH-FUEL-IDLE             PIC S9(4)V99.
021400     05  WH-FUEL-TOTAL            PIC S9(4)V99.
021500     05  WH-FINAL-FUEL-LEVEL      PIC S9(4)V99.
021600     05  FILLER                   PIC X(10).
021700*
021800 01  WS-TITLE-START-HOLD          PIC X(10)  VALUE SPACES.
021900 01  WS-TITLE-END-HOLD            PIC X(10)  VALUE SPACES.
022000*
022100 01  WS-TITLE-LINE               PIC X(120)  VALUE SPACES.
022200*
022300 01  WS-HEAD-LINE-1.
022400     05  FILLER                  PIC X(120)  VALUE
022500         'DATE        START KM     END KM    TRIP KM  REFUEL
022600-        'ED L  IDLE HRS  CONSUMED L  REMAINING L'.
022700*
022800 01  WS-DETAIL-LINE.
022900     05  WS-DL-DATE              PIC X(10).
023000     05  FILLER                  PIC X(02)  VALUE SPACES.
023100     05  WS-DL-START-KM          PIC ZZZZZZ9.99.
023200     05  FILLER                  PIC X(02)  VALUE SPACES.
023300     05  WS-DL-END-KM            PIC ZZZZZZ9.99.
023400     05  FILLER                  PIC X(02)  VALUE SPACES.
023500     05  WS-DL-TRIP-KM           PIC ZZZZ9.99.
023600     05  FILLER                  PIC X(02)  VALUE SPACES.
023700     05  WS-DL-REFUELED          PIC ZZZ9.99.
023800     05  FILLER                  PIC X(02)  VALUE SPACES.
023900     05  WS-DL-IDLE-HRS          PIC ZZ9.99.
024000     05  FILLER                  PIC X(02)  VALUE SPACES.
024100     05  WS-DL-CONSUMED          PIC ZZZ9.99.
024200     05  FILLER                  PIC X(02)  VALUE SPACES.
024300     05  WS-DL-REMAINING         PIC ZZZ9.99.
024400*
024500* WS-TL-TRIP-KM/-REFUELED/-CONSUMED ARE SIZED TO THE SAME
024600* INTEGER-DIGIT WIDTH AS WS-TOT-TRIP-KM/-REFUELED/-CONSUMED
024700* ABOVE (COMP-3, S9(7)V99 AND S9(6)V99) - THEY HOLD A RUN'S
024800* WORTH OF ACCUMULATED TRIPS, NOT ONE TRIP'S WORTH, SO THEY
024900* CANNOT BE SIZED LIKE WS-DL-TRIP-KM/-REFUELED/-CONSUMED ON THE
025000* DETAIL LINE - FT-0124.
025100*
025200 01  WS-TOTALS-LINE.
025300     05  FILLER                  PIC X(20)  VALUE 'TOTALS'.
025400     05  FILLER                  PIC X(13)  VALUE SPACES.
025500     05  WS-TL-TRIP-KM           PIC ZZZZZZ9.99.
025600     05  FILLER                  PIC X(02)  VALUE SPACES.
025700     05  WS-TL-REFUELED          PIC ZZZZZ9.99.
025800     05  FILLER                  PIC X(06)  VALUE SPACES.
025900     05  WS-TL-CONSUMED          PIC ZZZZZ9.99.
026000*
026100 01  WS-LAST5-HEADING            PIC X(60)  VALUE
026200     'LAST 5 TRIPS (NEWEST FIRST)'.
026300*
026400 01  WS-LAST5-LINE.
026500     05  WS-L5-DATE              PIC X(10).
026600     05  FILLER                  PIC X(02)  VALUE SPACES.
026700     05  WS-L5-TRIP-KM           PIC ZZZZ9.99.
026800     05  FILLER                  PIC X(02)  VALUE SPACES.
026900     05  WS-L5-REFUELED          PIC ZZZ9.99.
027000     05  FILLER                  PIC X(02)  VALUE SPACES.
027100     05  WS-L5-CONSUMED          PIC ZZZ9.99.
027200     05  FILLER                  PIC X(02)  VALUE SPACES.
027300     05  WS-L5-REMAINING         PIC ZZZ9.99.
027400*
027500 01  WS-VEHICLE-NOT-FOUND-LINE.
027600     05  FILLER                  PIC X(30) VALUE
027700         'FTRPRPT REJECT: CAR NOT FOUND'.
027800     05  FILLER                  PIC X(01) VALUE SPACES.
027900     05  WS-VNF-CAR-ID           PIC 9(05).
028000*
028100***************************************************************
028200 PROCEDURE DIVISION.
028300***************************************************************
028400*
028500 000-MAIN.
028600*
028700     PERFORM 900-OPEN-FILES.
028800     PERFORM 100-READ-PARM-CARD.
028900     PERFORM 200-PROCESS-ONE-REPORT THROUGH 200-EXIT
029000             UNTIL WS-RPTPARM-EOF.
029100     PERFORM 905-CLOSE-FILES.
029200     GOBACK.
029300*
029400 100-READ-PARM-CARD.
029500*
029600     READ RPT-PARM-FILE
029700         AT END SET WS-RPTPARM-EOF TO TRUE.
029800*
029900 200-PROCESS-ONE-REPORT.
030000*
030100     MOVE 0    TO WS-LOG-COUNT.
030200     SET WS-VEHICLE-FOUND-SW TO 'N'.
030300     PERFORM 300-FIND-VEHICLE THROUGH 300-EXIT.
030400     IF NOT WS-VEHICLE-FOUND
030500         MOVE RPTP-CAR-ID TO WS-VNF-CAR-ID
030600         DISPLAY WS-VEHICLE-NOT-FOUND-LINE
030700         PERFORM 100-READ-PARM-CARD
030800         GO TO 200-EXIT.
030900     PERFORM 700-REWIND-FUELLOG.
031000     PERFORM 400-LOAD-LOG-RECORDS THROUGH 400-EXIT
031100             UNTIL WS-FUELLOG-EOF.
031200     PERFORM 450-SORT-LOG-TABLE THROUGH 450-EXIT.
031300     PERFORM 500-PRINT-REPORT.
031400     PERFORM 600-PRINT-LAST-FIVE.
031500     PERFORM 100-READ-PARM-CARD.
031600 200-EXIT.
031700     EXIT.
031800*
031900* LOCATE THE REQUESTED VEHICLE - REWIND CARMAST AND SCAN IT
032000* FROM THE TOP SINCE EACH REQUEST CARD CAN NAME A DIFFERENT
032100* VEHICLE, IN ANY ORDER - REQ FT-0059.
032200*
032300 300-FIND-VEHICLE.
032400*
032500     PERFORM 705-REWIND-CARMAST.
032600     PERFORM 310-SCAN-CARMAST THROUGH 310-EXIT
032700             UNTIL WS-CARMAST-EOF OR WS-VEHICLE-FOUND.
032800 300-EXIT.
032900     EXIT.
033000*
033100 310-SCAN-CARMAST.
033200*
033300     READ CAR-MASTER-FILE
033400         AT END
033500             SET WS-CARMAST-EOF TO TRUE
033600             GO TO 310-EXIT.
033700     IF CAR-ID = RPTP-CAR-ID
033800         MOVE CAR-NAME  TO WS-VEH-NAME
033900         MOVE CAR-PLATE TO WS-VEH-PLATE
034000         SET WS-VEHICLE-FOUND-SW TO 'Y'.
034100 310-EXIT.
034200     EXIT.
034300*
034400 400-LOAD-LOG-RECORDS.
034500*
034600     READ FUEL-LOG-FILE
034700         AT END
034800             SET WS-FUELLOG-EOF TO TRUE
034900             GO TO 400-EXIT.
035000     IF LOG-CAR-ID NOT = RPTP-CAR-ID
035100         GO TO 400-EXIT.
035200     ADD 1 TO WS-LOG-COUNT.
035300     MOVE LOG-ID               TO WT-LOG-ID (WS-LOG-COUNT).
035400     MOVE LOG-DATE             TO WT-LOG-DATE (WS-LOG-COUNT).
035500     MOVE LOG-START-MILEAGE    TO WT-START-MILEAGE (WS-LOG-COUNT).
035600     MOVE LOG-END-MILEAGE      TO WT-END-MILEAGE (WS-LOG-COUNT).
035700     MOVE LOG-TRIP-DISTANCE    TO WT-TRIP-DISTANCE (WS-LOG-COUNT).
035800     MOVE LOG-REFUELED         TO WT-REFUELED (WS-LOG-COUNT).
035900     MOVE LOG-IDLE-HOURS       TO WT-IDLE-HOURS (WS-LOG-COUNT).
036000     MOVE LOG-FUEL-DRIVING     TO WT-FUEL-DRIVING (WS-LOG-COUNT).
036100     MOVE LOG-FUEL-IDLE        TO WT-FUEL-IDLE (WS-LOG-COUNT).
036200     MOVE LOG-FUEL-TOTAL       TO WT-FUEL-TOTAL (WS-LOG-COUNT).
036300     MOVE LOG-FINAL-FUEL-LEVEL
036400         TO WT-FINAL-FUEL-LEVEL (WS-LOG-COUNT).
036500 400-EXIT.
036600     EXIT.
036700*
036800* BUBBLE-SORT THE LOG TABLE ASCENDING BY DATE, LOG-ID BREAKING
036900* TIES SO ROWS FOR ONE DATE PRINT IN THE ORDER THEY WERE
037000* ORIGINALLY LOGGED - REQ FT-0027.
037100*
037200 450-SORT-LOG-TABLE.
037300*
037400     IF WS-LOG-COUNT < 2
037500         GO TO 450-EXIT.
037600     PERFORM 455-SORT-OUTER THROUGH 455-EXIT
037700     VARYING WS-SORT-I FROM 1 BY 1
037800             UNTIL WS-SORT-I > WS-LOG-COUNT - 1.
037900 450-EXIT.
038000     EXIT.
038100*
038200 455-SORT-OUTER.
038300*
038400     PERFORM 460-SORT-INNER THROUGH 460-EXIT
038500             VARYING WS-SORT-J FROM 1 BY 1
038600             UNTIL WS-SORT-J > WS-LOG-COUNT - WS-SORT-I.
038700 455-EXIT.
038800     EXIT.
038900*
039000 460-SORT-INNER.
039100*
039200     IF WT-LOG-DATE (WS-SORT-J) > WT-LOG-DATE (WS-SORT-J + 1)
039300         PERFORM 465-SORT-SWAP
039400     ELSE
039500         IF WT-LOG-DATE (WS-SORT-J) = WT-LOG-DATE (WS-SORT-J + 1)
039600           AND WT-LOG-ID (WS-SORT-J) > WT-LOG-ID (WS-SORT-J + 1)
039700             PERFORM 465-SORT-SWAP.
039800 460-EXIT.
039900     EXIT.
040000*
040100 465-SORT-SWAP.
040200*
040300     MOVE WT-LOG-ENTRY (WS-SORT-J)     TO WT-LOG-ENTRY-HOLD.
040400     MOVE WT-LOG-ENTRY (WS-SORT-J + 1)
040500         TO WT-LOG-ENTRY (WS-SORT-J).
040600     MOVE WT-LOG-ENTRY-HOLD
040700                                TO WT-LOG-ENTRY (WS-SORT-J + 1).
040800*
040900 500-PRINT-REPORT.
041000*
041100     PERFORM 510-PRINT-TITLE.
041200     PERFORM 520-PRINT-HEADINGS.
041300     MOVE 0 TO WS-DETAIL-COUNT.
041400     MOVE 0 TO WS-TOT-TRIP-KM  WS-TOT-REFUELED  WS-TOT-CONSUMED.
041500     PERFORM 530-PRINT-ONE-DETAIL THROUGH 530-EXIT
041600             VARYING WT-IDX FROM 1 BY 1
041700             UNTIL WT-IDX > WS-LOG-COUNT.
041800     PERFORM 540-PRINT-TOTALS.
041900*
042000 510-PRINT-TITLE.
042100*
042200     MOVE RPTP-START-DATE TO WS-FMT-DATE-IN.
042300     PERFORM 650-FORMAT-DATE.
042400     MOVE WS-FMT-DATE-OUT TO WS-TITLE-START-HOLD.
042500     MOVE RPTP-END-DATE   TO WS-FMT-DATE-IN.
042600     PERFORM 650-FORMAT-DATE.
042700     MOVE WS-FMT-DATE-OUT TO WS-TITLE-END-HOLD.
042800     STRING 'FUEL REPORT FOR VEHICLE ' DELIMITED BY SIZE
042900            WS-VEH-NAME                DELIMITED BY SIZE
043000            ' (' DELIMITED BY SIZE
043100            WS-VEH-PLATE               DELIMITED BY SIZE
043200            ') PERIOD ' DELIMITED BY SIZE
043300            WS-TITLE-START-HOLD        DELIMITED BY SIZE
043400            ' TO ' DELIMITED BY SIZE
043500            WS-TITLE-END-HOLD          DELIMITED BY SIZE
043600       INTO WS-TITLE-LINE.
043700     MOVE WS-TITLE-LINE TO RPT-PRINT-REC.
043800     WRITE RPT-PRINT-REC.
043900*
044000 520-PRINT-HEADINGS.
044100*
044200     MOVE SPACES         TO RPT-PRINT-REC.
044300     WRITE RPT-PRINT-REC.
044400     MOVE WS-HEAD-LINE-1  TO RPT-PRINT-REC.
044500     WRITE RPT-PRINT-REC.
044600*
044700 530-PRINT-ONE-DETAIL.
044800*
044900     IF WT-LOG-DATE (WT-IDX) < RPTP-START-DATE
045000         GO TO 530-EXIT.
045100     IF WT-LOG-DATE (WT-IDX) > RPTP-END-DATE
045200         GO TO 530-EXIT.
045300     MOVE WT-LOG-DATE (WT-IDX) TO WS-FMT-DATE-IN.
045400     PERFORM 650-FORMAT-DATE.
045500     MOVE WS-FMT-DATE-OUT           TO WS-DL-DATE.
045600     MOVE WT-START-MILEAGE (WT-IDX) TO WS-DL-START-KM.
045700     MOVE WT-END-MILEAGE (WT-IDX)   TO WS-DL-END-KM.
045800     MOVE WT-TRIP-DISTANCE (WT-IDX) TO WS-DL-TRIP-KM.
045900     MOVE WT-REFUELED (WT-IDX)      TO WS-DL-REFUELED.
046000     MOVE WT-IDLE-HOURS (WT-IDX)    TO WS-DL-IDLE-HRS.
046100     MOVE WT-FUEL-TOTAL (WT-IDX)    TO WS-DL-CONSUMED.
046200     MOVE WT-FINAL-FUEL-LEVEL (WT-IDX) TO WS-DL-REMAINING.
046300     MOVE WS-DETAIL-LINE TO RPT-PRINT-REC.
046400     WRITE RPT-PRINT-REC.
046500     ADD 1 TO WS-DETAIL-COUNT.
046600     ADD WT-TRIP-DISTANCE (WT-IDX) TO WS-TOT-TRIP-KM.
046700     ADD WT-REFUELED (WT-IDX)      TO WS-TOT-REFUELED.
046800     ADD WT-FUEL-TOTAL (WT-IDX)    TO WS-TOT-CONSUMED.
046900 530-EXIT.
047000     EXIT.
047100*
047200 540-PRINT-TOTALS.
047300*
047400     MOVE WS-TOT-TRIP-KM   TO WS-TL-TRIP-KM.
047500     MOVE WS-TOT-REFUELED  TO WS-TL-REFUELED.
047600     MOVE WS-TOT-CONSUMED  TO WS-TL-CONSUMED.
047700     MOVE WS-TOTALS-LINE   TO RPT-PRINT-REC.
047800     WRITE RPT-PRINT-REC.
047900     MOVE SPACES           TO RPT-PRINT-REC.
048000     WRITE RPT-PRINT-REC.
048100*
048200* LAST 5 TRIPS RIDER - THE TABLE IS SORTED ASCENDING BY DATE
048300* SO THE MOST RECENT TRIPS ARE THE LAST (UP TO 5) ENTRIES;
048400* THEY PRINT BACKWARDS, NEWEST FIRST - REQ FT-0033.
048500*
048600 600-PRINT-LAST-FIVE.
048700*
048800     MOVE WS-LAST5-HEADING TO RPT-PRINT-REC.
048900     WRITE RPT-PRINT-REC.
049000     COMPUTE WS-LAST5-START-IDX = WS-LOG-COUNT - 4.
049100     IF WS-LAST5-START-IDX < 1
049200         MOVE 1 TO WS-LAST5-START-IDX.
049300     PERFORM 610-PRINT-LAST5-ONE THROUGH 610-EXIT
049400             VARYING WS-LAST5-PRINT-IDX FROM WS-LOG-COUNT BY -1
049500             UNTIL WS-LAST5-PRINT-IDX < WS-LAST5-START-IDX.
049600*
049700 610-PRINT-LAST5-ONE.
049800*
049900     IF WS-LOG-COUNT = 0
050000         GO TO 610-EXIT.
050100     MOVE WT-LOG-DATE (WS-LAST5-PRINT-IDX) TO WS-FMT-DATE-IN.
050200     PERFORM 650-FORMAT-DATE.
050300     MOVE WS-FMT-DATE-OUT                        TO WS-L5-DATE.
050400     MOVE WT-TRIP-DISTANCE (WS-LAST5-PRINT-IDX)  TO WS-L5-TRIP-KM.
050500     MOVE WT-REFUELED (WS-LAST5-PRINT-IDX)
050600         TO WS-L5-REFUELED.
050700     MOVE WT-FUEL-TOTAL (WS-LAST5-PRINT-IDX)
050800         TO WS-L5-CONSUMED.
050900     MOVE WT-FINAL-FUEL-LEVEL (WS-LAST5-PRINT-IDX)
051000         TO WS-L5-REMAINING.
051100     MOVE WS-LAST5-LINE TO RPT-PRINT-REC.
051200     WRITE RPT-PRINT-REC.
051300 610-EXIT.
051400     EXIT.
051500*
051600 650-FORMAT-DATE.
051700*
051800     MOVE WS-FMT-DD   TO WS-FMT-DATE-OUT (1:2).
051900     MOVE '.'         TO WS-FMT-DATE-OUT (3:1).
052000     MOVE WS-FMT-MM   TO WS-FMT-DATE-OUT (4:2).
052100     MOVE '.'         TO WS-FMT-DATE-OUT (6:1).
052200     MOVE WS-FMT-YYYY TO WS-FMT-DATE-OUT (7:4).
052300*
052400 700-REWIND-FUELLOG.
052500*
052600     CLOSE FUEL-LOG-FILE.
052700     OPEN INPUT FUEL-LOG-FILE.
052800     SET WS-FUELLOG-EOF-SW TO 'N'.
052900*
053000 705-REWIND-CARMAST.
053100*
053200     CLOSE CAR-MASTER-FILE.
053300     OPEN INPUT CAR-MASTER-FILE.
053400     SET WS-CARMAST-EOF-SW TO 'N'.
053500*
053600 900-OPEN-FILES.
053700*
053800     OPEN INPUT  RPT-PARM-FILE
053900          INPUT  CAR-MASTER-FILE
054000          INPUT  FUEL-LOG-FILE
054100          OUTPUT FUEL-RPT-FILE.
054200     IF WS-RPTPARM-STATUS NOT = '00'
054300         DISPLAY 'FTRPRPT - ERROR OPENING RPTPARM, RC='
054400                 WS-RPTPARM-STATUS
054500         MOVE 16 TO RETURN-CODE
054600         SET WS-RPTPARM-EOF TO TRUE.
054700*
054800 905-CLOSE-FILES.
054900*
055000     CLOSE RPT-PARM-FILE, CAR-MASTER-FILE, FUEL-LOG-FILE,
055100           FUEL-RPT-FILE.
