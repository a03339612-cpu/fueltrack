000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FTRPCALC.
000300 AUTHOR.        R S KOWALSKI.
000400 INSTALLATION.  FLEET SERVICES DATA CENTER.
000500 DATE-WRITTEN.  MAY 1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED.
000800*--------------------------------------------------------------*
000900*                                                              *
001000*      FTRPCALC.CBL                                            *
001100*      TRIP FUEL CONSUMPTION CALCULATION ENGINE                *
001200*                                                              *
001300*--------------------------------------------------------------*
001400*
001500* THIS SUBPROGRAM IS LINKED TO BY THE TRIP LOGGING DRIVER
001600* (FTRPENG) ONCE PER ACCEPTED TRIP TRANSACTION.  IT DOES NOT
001700* OPEN ANY FILES AND IT DOES NOT UPDATE THE VEHICLE MASTER --
001800* IT ONLY COMPUTES THE FUEL ARITHMETIC AND HANDS BACK A
001900* RETURN CODE SO THE CALLER CAN DECIDE WHETHER TO POST THE
002000* TRIP AND WRITE THE LOG RECORD.
002100*
002200***************************************************************
002300*     AMENDMENT HISTORY
002400*
002500*      DATE       INIT  TICKET    DESCRIPTION
002600*      --------   ----  --------  -------------------------
002700*      05/14/91   RSK   FT-0001   ORIGINAL PROGRAM.
002800*      08/02/91   RSK   FT-0006   CORRECTED IDLE FUEL FORMULA,
002900*                                 WAS MULTIPLYING BY CONS-
003000*                                 DRIVING INSTEAD OF CONS-IDLE.
003100*      02/19/92   LWH   FT-0013   ADDED ROUNDED PHRASE TO ALL
003200*                                 COMPUTE STATEMENTS PER AUDIT
003300*                                 FINDING - RESULTS WERE BEING
003400*                                 TRUNCATED, NOT ROUNDED.
003500*      11/30/94   LWH   FT-0067   ADDED LK-FUEL-AFTER-TRIP TO
003600*                                 RESULT AREA FOR AUDIT TRAIL.
003700*      07/09/96   DMP   FT-0090   NEGATIVE-BALANCE CHECK MOVED
003800*                                 HERE FROM FTRPENG SO ONLINE
003900*                                 AND BATCH SHARE ONE RULE.
004000*      03/22/98   DMP   FT-0102   YEAR 2000 REVIEW - TRN-DATE
004100*                                 AND LOG-DATE ARE 9(8) CCYYMMDD
004200*                                 IN THE CALLER, THIS PROGRAM
004300*                                 CARRIES NO DATE FIELDS OF ITS
004400*                                 OWN.  NO CHANGE REQUIRED.
004500*      01/11/99   DMP   FT-0102   Y2K SIGN-OFF - RECHECKED PER
004600*                                 STANDARDS BULLETIN 99-02.
004700*      06/14/01   PJT   FT-0119   ADDED COMMENTS BELOW FOR THE
004800*                                 BENEFIT OF THE NEXT PROGRAMMER.
004900*
005000***************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300*
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*
005700 01  WS-CALC-FIELDS.
005800     05  WS-TRIP-DISTANCE            PIC S9(5)V99  COMP-3
005900                                                  VALUE +0.
006000     05  WS-FUEL-DRIVING             PIC S9(4)V99  COMP-3
006100                                                  VALUE +0.
006200     05  WS-FUEL-IDLE                PIC S9(4)V99  COMP-3
006300                                                  VALUE +0.
006400     05  WS-FUEL-TOTAL               PIC S9(4)V99  COMP-3
006500                                                  VALUE +0.
006600     05  WS-FUEL-AFTER-TRIP          PIC S9(4)V99  COMP-3
006700                                                  VALUE +0.
006800     05  WS-FINAL-FUEL-LEVEL         PIC S9(4)V99  COMP-3
006900                                                  VALUE +0.
007000     05  WS-DIST-OVER-100            PIC S9(3)V9999 COMP-3
007100                                                  VALUE +0.
007150 01  WS-CALC-FIELDS-DUMP REDEFINES WS-CALC-FIELDS
007160                                     PIC X(28).
007170 01  WS-RETURN-CODE-SW           PIC X(01)     VALUE '0'.
007180     88  WS-SW-OK                              VALUE '0'.
007190     88  WS-SW-NEG-FUEL                        VALUE '1'.
007195 01  WS-RETURN-CODE-NUM REDEFINES WS-RETURN-CODE-SW
007196                                     PIC 9(01).
007200*
007300* LK-CALC-PARMS AND LK-CALC-RESULT ARE DESCRIBED AGAIN HERE,
007400* REDEFINING A SPARE WORKING-STORAGE AREA, PURELY SO A DUMP OF
007500* THIS PROGRAM SHOWS THE LAYOUT WITHOUT HAVING TO CROSS-
007600* REFERENCE THE LINKAGE SECTION.  NOT USED BY THE LOGIC BELOW.
007700*
007800 01  WS-DUMP-AID-AREA.
007900     05  FILLER                      PIC X(46)     VALUE SPACES.
008000 01  WS-DUMP-AID-VIEW REDEFINES WS-DUMP-AID-AREA.
008100     05  WS-DUMP-START-MILEAGE       PIC S9(7)V99.
008200     05  WS-DUMP-END-MILEAGE         PIC S9(7)V99.
008300     05  WS-DUMP-REST                PIC X(28).
008400*
008500 LINKAGE SECTION.
008600*
008700 01  LK-CALC-PARMS.
008800     05  LK-START-MILEAGE            PIC S9(7)V99.
008900     05  LK-END-MILEAGE              PIC S9(7)V99.
009000     05  LK-REFUELED                 PIC S9(4)V99.
009100     05  LK-IDLE-HOURS               PIC S9(3)V99.
009200     05  LK-START-FUEL               PIC S9(4)V99.
009300     05  LK-CONS-DRIVING             PIC S9(3)V99.
009400     05  LK-CONS-IDLE                PIC S9(3)V99.
009500     05  FILLER                      PIC X(05).
009600*
009700 01  LK-CALC-RESULT.
009800     05  LK-TRIP-DISTANCE            PIC S9(5)V99.
009900     05  LK-FUEL-DRIVING             PIC S9(4)V99.
010000     05  LK-FUEL-IDLE                PIC S9(4)V99.
010100     05  LK-FUEL-TOTAL               PIC S9(4)V99.
010200     05  LK-FUEL-AFTER-TRIP          PIC S9(4)V99.
010300     05  LK-FINAL-FUEL-LEVEL         PIC S9(4)V99.
010400     05  LK-CALC-RETURN-CODE         PIC X(01).
010500         88  LK-CALC-OK              VALUE '0'.
010600         88  LK-CALC-NEG-FUEL        VALUE '1'.
010700     05  FILLER                      PIC X(05).
010800*
010900***************************************************************
011000 PROCEDURE DIVISION USING LK-CALC-PARMS, LK-CALC-RESULT.
011100***************************************************************
011200*
011300 000-MAIN.
011400*
011500     PERFORM 100-COMPUTE-FUEL THROUGH 100-EXIT.
011600     GOBACK.
011700*
011800 100-COMPUTE-FUEL.
011900*
012000* D = M2 - M1
012100*
012200     COMPUTE WS-TRIP-DISTANCE ROUNDED =
012300         LK-END-MILEAGE - LK-START-MILEAGE.
012400*
012500* FD = (D / 100) * CD  -- FT-0006 FIXED THE NORM USED HERE.
012600*
012700     COMPUTE WS-DIST-OVER-100 ROUNDED =
012800         WS-TRIP-DISTANCE / 100.
012900     COMPUTE WS-FUEL-DRIVING ROUNDED =
013000         WS-DIST-OVER-100 * LK-CONS-DRIVING.
013100*
013200* FI = H * CI
013300*
013400     COMPUTE WS-FUEL-IDLE ROUNDED =
013500         LK-IDLE-HOURS * LK-CONS-IDLE.
013600*
013700* FT = FD + FI
013800*
013900     COMPUTE WS-FUEL-TOTAL ROUNDED =
014000         WS-FUEL-DRIVING + WS-FUEL-IDLE.
014100*
014200* FA = F0 - FT
014300*
014400     COMPUTE WS-FUEL-AFTER-TRIP ROUNDED =
014500         LK-START-FUEL - WS-FUEL-TOTAL.
014600*
014700* FF = FA + R
014800*
014900     COMPUTE WS-FINAL-FUEL-LEVEL ROUNDED =
015000         WS-FUEL-AFTER-TRIP + LK-REFUELED.
015100*
015200     MOVE WS-TRIP-DISTANCE      TO LK-TRIP-DISTANCE.
015300     MOVE WS-FUEL-DRIVING       TO LK-FUEL-DRIVING.
015400     MOVE WS-FUEL-IDLE          TO LK-FUEL-IDLE.
015500     MOVE WS-FUEL-TOTAL         TO LK-FUEL-TOTAL.
015600     MOVE WS-FUEL-AFTER-TRIP    TO LK-FUEL-AFTER-TRIP.
015700     MOVE WS-FINAL-FUEL-LEVEL   TO LK-FINAL-FUEL-LEVEL.
015800*
015900* FT-0090 - NEGATIVE-BALANCE CHECK LIVES HERE NOW, NOT IN THE
016000* CALLING PROGRAM, SO ONLINE AND BATCH SHARE ONE RULE.
016100*
016200     IF WS-FINAL-FUEL-LEVEL < 0
016300         SET LK-CALC-NEG-FUEL TO TRUE
016400     ELSE
016500         SET LK-CALC-OK       TO TRUE.
016600 100-EXIT.
016700     EXIT.
