000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FTMASMNT.
000300 AUTHOR.        R S KOWALSKI.
000400 INSTALLATION.  FLEET SERVICES DATA CENTER.
000500 DATE-WRITTEN.  JUNE 1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED.
000800*--------------------------------------------------------------*
000900*                                                              *
001000*      FTMASMNT.CBL                                            *
001100*      VEHICLE MASTER MAINTENANCE - NIGHTLY BATCH              *
001200*                                                              *
001300*--------------------------------------------------------------*
001400*
001500* APPLIES ADD/DETAIL/SETTINGS/ACTIVATE/DELETE TRANSACTIONS
001600* (MAINTTRN) AGAINST THE VEHICLE MASTER (CARMAST).  RUNS
001700* AHEAD OF FTRPENG IN THE NIGHTLY STREAM SO THE TRIP ENGINE
001800* SEES THE DAY'S ADDS/DELETES/SETTINGS CHANGES.
001900*
002000* THE SINGLE-ACTIVE-VEHICLE RULE IS ENFORCED HERE IN FOUR
002100* PLACES: ON ADD (NEW VEHICLE BECOMES ACTIVE, OWNER'S OTHERS
002200* CLEARED), ON ACTIVATE, ON DELETE (CASCADE TO FIRST REMAINING
002300* VEHICLE OF THE OWNER), AND ON LOAD (INITIAL-DATA RULE, FOR
002400* MASTERS THAT SOMEHOW REACH US WITH NO ACTIVE FLAG SET FOR
002500* AN OWNER WHO STILL HAS VEHICLES).
002600*
002700* DELETE ALSO CASCADES TO THE FUEL LOG (FUELLOG) - FT-0123.
002800* THE DELETED CAR-IDS ARE HELD IN WS-DEL-CAR-TABLE FOR THE LIFE
002900* OF THE RUN AND THE LOG IS PURGED OF THEM ONCE, AT END OF RUN,
003000* THE SAME WAY CARMAST ITSELF IS RE-WRITTEN AT END OF RUN.
003100*
003200***************************************************************
003300*     AMENDMENT HISTORY
003400*
003500*      DATE       INIT  TICKET    DESCRIPTION
003600*      --------   ----  --------  -------------------------
003700*      06/03/91   RSK   FT-0002   ORIGINAL PROGRAM.
003800*      01/17/92   RSK   FT-0011   SETTINGS UPDATE (S) NOW
003900*                                 REJECTS MILEAGE NOT > 0 AND
004000*                                 NORMS NOT > 0 - PREVIOUSLY
004100*                                 ACCEPTED ZERO NORMS AND CARS
004200*                                 CAME OUT OF FTRPENG WITH A
004300*                                 DIVIDE EXCEPTION.
004400*      04/08/93   LWH   FT-0038   ACTIVATE (T) AND DELETE (X)
004500*                                 NOW CHECK MNT-USER-ID MATCHES
004600*                                 THE VEHICLE'S OWNER BEFORE
004700*                                 ACTING - OWNER SCOPING.
004800*      09/02/93   LWH   FT-0044   DELETE NOW PROMOTES THE
004900*                                 OWNER'S FIRST REMAINING
005000*                                 VEHICLE TO ACTIVE WHEN NONE
005100*                                 IS LEFT ACTIVE.
005200*      07/19/95   DMP   FT-0071   ADDED 150-APPLY-INITIAL-
005300*                                 ACTIVE ON LOAD - INITIAL-
005400*                                 DATA RULE, REQ FT-0071.
005500*      03/22/98   DMP   FT-0102   YEAR 2000 REVIEW - NO DATE
005600*                                 FIELDS IN THIS PROGRAM.  NO
005700*                                 CHANGE REQUIRED.
005800*      01/11/99   DMP   FT-0102   Y2K SIGN-OFF - RECHECKED PER
005900*                                 STANDARDS BULLETIN 99-02.
006000*      06/14/01   PJT   FT-0119   RAISED CAR-MASTER-TABLE LIMIT
006100*                                 FROM 500 TO 2000 - FT-0119.
006200*      09/17/01   PJT   FT-0121   NEXT-CAR-ID COUNTER MOVED OUT
006300*                                 OF WS-COUNTERS TO A STANDALONE
006400*                                 77-LEVEL PER THE SHOP CODING
006500*                                 STANDARD AUDIT - FT-0121.
006600*      10/05/01   PJT   FT-0123   DELETE (X) NOW ALSO PURGES THE
006700*                                 VEHICLE'S FUEL LOG (FUELLOG) -
006800*                                 DELETED CAR-IDS ARE CAPTURED IN
006900*                                 WS-DEL-CAR-TABLE AND THE LOG IS
007000*                                 RE-WRITTEN, LESS THOSE CAR-IDS,
007100*                                 AT END OF RUN - REQ FT-0123.
007200*      10/13/01   PJT   FT-0127   WS-COUNTERS-VIEW/WS-DEFAULT-
007300*                                 VALUES-VIEW MOVED TO SIT RIGHT
007400*                                 AFTER THE GROUPS THEY REDEFINE -
007500*                                 WS-DEL-CAR-TABLE AND CAR-MASTER-
007600*                                 TABLE WERE WEDGED IN BETWEEN AND
007700*                                 THE COMPILER WILL NOT STAND FOR
007800*                                 IT.  ALSO REWRAPPED FOUR LINES
007900*                                 THAT RAN PAST COL 72 - FT-0127.
008000*
008100***************************************************************
008200*
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700*
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000*
009100     SELECT CAR-MASTER-FILE  ASSIGN TO CARMAST
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         ACCESS IS SEQUENTIAL
009400         FILE STATUS  IS WS-CARMAST-STATUS.
009500*
009600     SELECT MAINT-TRANS-FILE ASSIGN TO MAINTTRN
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         ACCESS IS SEQUENTIAL
009900         FILE STATUS  IS WS-MAINTTRN-STATUS.
010000*
010100* FUEL-LOG-FILE/FUEL-LOG-OUT-FILE ARE OPENED ONLY WHEN A DELETE
010200* (X) TRANSACTION HAS BEEN APPLIED - SEE 670-PURGE-CAR-LOGS -
010300* REQ FT-0123.
010400*
010500     SELECT FUEL-LOG-FILE    ASSIGN TO FUELLOG
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         ACCESS IS SEQUENTIAL
010800         FILE STATUS  IS WS-FUELLOG-STATUS.
010900*
011000     SELECT FUEL-LOG-OUT-FILE ASSIGN TO FUELLOGO
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         ACCESS IS SEQUENTIAL
011300         FILE STATUS  IS WS-FUELLOGO-STATUS.
011400*
011500***************************************************************
011600 DATA DIVISION.
011700 FILE SECTION.
011800*
011900 FD  CAR-MASTER-FILE
012000     LABEL RECORDS ARE STANDARD
012100     RECORDING MODE IS F.
012200     COPY FTWCARR.
012300*
012400 FD  MAINT-TRANS-FILE
012500     LABEL RECORDS ARE STANDARD
012600     RECORDING MODE IS F.
012700     COPY FTWMNTR.
012800*
012900 FD  FUEL-LOG-FILE
013000     LABEL RECORDS ARE STANDARD
013100     RECORDING MODE IS F.
013200     COPY FTWLOGR.
013300*
013400 FD  FUEL-LOG-OUT-FILE
013500     LABEL RECORDS ARE STANDARD
013600     RECORDING MODE IS F.
013700 01  LOG-REC-OUT                     PIC X(100).
013800*
013900***************************************************************
014000 WORKING-STORAGE SECTION.
014100***************************************************************
014200*
014300* NEXT-CAR-ID IS PULLED OUT TO ITS OWN 77-LEVEL, NOT LEFT AS A
014400* MEMBER OF WS-COUNTERS BELOW, SINCE IT IS THE ONE COUNTER THAT
014500* SURVIVES ACROSS THE WHOLE ADD LOGIC RATHER THAN BEING RESET
014600* PER RUN - FT-0121.
014700*
014800 77  WS-NEXT-CAR-ID              PIC S9(5)  COMP     VALUE 0.
014900*
015000 01  WS-FIELDS.
015100     05  WS-CARMAST-STATUS       PIC X(02)  VALUE SPACES.
015200     05  WS-MAINTTRN-STATUS      PIC X(02)  VALUE SPACES.
015300     05  WS-MAINTTRN-EOF-SW      PIC X(01)  VALUE 'N'.
015400         88  WS-MAINTTRN-EOF                VALUE 'Y'.
015500     05  WS-CARMAST-EOF-SW       PIC X(01)  VALUE 'N'.
015600         88  WS-CARMAST-EOF                 VALUE 'Y'.
015700     05  WS-CAR-FOUND-SW         PIC X(01)  VALUE 'N'.
015800         88  WS-CAR-FOUND                   VALUE 'Y'.
015900     05  WS-SETTINGS-OK-SW       PIC X(01)  VALUE 'N'.
016000         88  WS-SETTINGS-OK                  VALUE 'Y'.
016100     05  WS-OWNER-ACTIVE-SW      PIC X(01)  VALUE 'N'.
016200         88  WS-OWNER-HAS-ACTIVE             VALUE 'Y'.
016300     05  WS-OWNER-EARLIER-SW     PIC X(01)  VALUE 'N'.
016400         88  WS-OWNER-HAS-EARLIER             VALUE 'Y'.
016500     05  WS-FUELLOG-STATUS       PIC X(02)  VALUE SPACES.
016600     05  WS-FUELLOGO-STATUS      PIC X(02)  VALUE SPACES.
016700     05  WS-FUELLOG-EOF-SW       PIC X(01)  VALUE 'N'.
016800         88  WS-FUELLOG-EOF                   VALUE 'Y'.
016900     05  WS-LOG-DELETED-SW       PIC X(01)  VALUE 'N'.
017000         88  WS-LOG-IS-DELETED                VALUE 'Y'.
017100     05  FILLER                  PIC X(04)  VALUE SPACES.
017200*
017300 01  WS-COUNTERS.
017400     05  WS-TRANS-READ           PIC S9(7)  COMP     VALUE 0.
017500     05  WS-TRANS-APPLIED        PIC S9(7)  COMP     VALUE 0.
017600     05  WS-TRANS-REJECTED       PIC S9(7)  COMP     VALUE 0.
017700     05  CT-IDX                  PIC S9(5)  COMP     VALUE 0.
017800     05  WS-INNER-IDX            PIC S9(5)  COMP     VALUE 0.
017900     05  WS-DEL-IDX              PIC S9(5)  COMP     VALUE 0.
018000     05  WS-LOGS-PURGED          PIC S9(7)  COMP     VALUE 0.
018100     05  FILLER                  PIC X(04)  VALUE SPACES.
018200 01  WS-COUNTERS-VIEW REDEFINES WS-COUNTERS PIC X(32).
018300*
018400 01  WS-DEFAULT-VALUES.
018500     05  WS-DEFAULT-MILEAGE      PIC S9(7)V99  VALUE +0.
018600     05  WS-DEFAULT-FUEL         PIC S9(4)V99  VALUE +0.
018700     05  WS-DEFAULT-CONS-DRIVING PIC S9(3)V99  VALUE +8.00.
018800     05  WS-DEFAULT-CONS-IDLE    PIC S9(3)V99  VALUE +1.00.
018900     05  FILLER                  PIC X(05)  VALUE SPACES.
019000 01  WS-DEFAULT-VALUES-VIEW REDEFINES WS-DEFAULT-VALUES
019100                                             PIC X(30).
019200*
019300* WS-DEL-CAR-TABLE HOLDS THE CAR-IDS REMOVED BY 650-DELETE-CAR
019400* DURING THIS RUN.  670-PURGE-CAR-LOGS USES IT AT END OF RUN TO
019500* FILTER FUEL-LOG-FILE OF THEIR LOG RECORDS - REQ FT-0123.
019600*
019700 01  WS-DEL-CAR-TABLE.
019800     05  WS-DEL-CAR-COUNT        PIC S9(5)  COMP-3    VALUE 0.
019900     05  DC-ENTRY
020000             OCCURS 1 TO 500 TIMES DEPENDING ON WS-DEL-CAR-COUNT
020100             INDEXED BY DC-IDX.
020200         10  DC-CAR-ID           PIC 9(5).
020300         10  FILLER              PIC X(03).
020400*
020500* THE MASTER IS LOADED HERE IN FULL AND MAINTAINED IN
020600* WORKING STORAGE FOR THE LIFE OF THE RUN - REQ FT-0002.  THE
020700* TABLE STAYS IN CAR-ID ORDER SO SEARCH ALL CAN BE USED FOR
020800* LOOKUPS; ADD APPENDS (NEW IDS ARE ALWAYS HIGHER) AND DELETE
020900* SHIFTS THE REMAINDER OF THE TABLE UP ONE SLOT.
021000*
021100 01  CAR-MASTER-TABLE.
021200     05  CT-CAR-COUNT            PIC S9(5)  COMP-3    VALUE 0.
021300     05  CT-CAR-ENTRY
021400             OCCURS 1 TO 2000 TIMES DEPENDING ON CT-CAR-COUNT
021500             ASCENDING KEY IS CT-CAR-ID
021600             INDEXED BY CT-TAB-IDX.
021700         10  CT-CAR-ID           PIC 9(5).
021800         10  CT-USER-ID          PIC X(12).
021900         10  CT-NAME             PIC X(20).
022000         10  CT-PLATE            PIC X(10).
022100         10  CT-CURR-MILEAGE     PIC S9(7)V99.
022200         10  CT-CURR-FUEL        PIC S9(4)V99.
022300         10  CT-CONS-DRIVING     PIC S9(3)V99.
022400         10  CT-CONS-IDLE        PIC S9(3)V99.
022500         10  CT-ACTIVE-FLAG      PIC X(01).
022600         10  FILLER              PIC X(15).
022700*
022800* SPARE SWITCH BLOCK - RESERVED FOR FUTURE MAINT-TRAN-CODE
022900* EXPANSION (SEE FTWMNTR.CPY).  NOT SET OR TESTED TODAY.
023000*
023100 01  WS-SWITCHES-GROUP.
023200     05  WS-SW-BLOCK             PIC X(06)  VALUE SPACES.
023300 01  WS-SWITCHES-GROUP-VIEW REDEFINES WS-SWITCHES-GROUP.
023400     05  WS-SW-BLOCK-CHARS       PIC X(01) OCCURS 6 TIMES.
023500*
023600 01  WS-ERR-LINE.
023700     05  FILLER                  PIC X(16)
023800         VALUE 'FTMASMNT REJECT:'.
023900*
024000***************************************************************
024100 PROCEDURE DIVISION.
024200***************************************************************
024300*
024400 000-MAIN.
024500*
024600     PERFORM 900-OPEN-FILES.
024700     PERFORM 100-LOAD-CAR-MASTER THROUGH 100-EXIT
024800             UNTIL WS-CARMAST-EOF.
024900     PERFORM 110-SET-NEXT-CAR-ID.
025000     PERFORM 150-APPLY-INITIAL-ACTIVE THROUGH 150-EXIT
025100             VARYING CT-IDX FROM 1 BY 1
025200             UNTIL CT-IDX > CT-CAR-COUNT.
025300     PERFORM 200-PROCESS-MAINT-TRANS THROUGH 200-EXIT
025400             UNTIL WS-MAINTTRN-EOF.
025500     PERFORM 950-REWRITE-CAR-MASTER.
025600     PERFORM 670-PURGE-CAR-LOGS THROUGH 670-EXIT.
025700     PERFORM 990-PRINT-RUN-TOTALS.
025800     PERFORM 905-CLOSE-FILES.
025900     GOBACK.
026000*
026100 100-LOAD-CAR-MASTER.
026200*
026300     READ CAR-MASTER-FILE
026400         AT END
026500             SET WS-CARMAST-EOF TO TRUE
026600             GO TO 100-EXIT.
026700     ADD 1 TO CT-CAR-COUNT.
026800     MOVE CAR-ID          TO CT-CAR-ID (CT-CAR-COUNT).
026900     MOVE CAR-USER-ID     TO CT-USER-ID (CT-CAR-COUNT).
027000     MOVE CAR-NAME        TO CT-NAME (CT-CAR-COUNT).
027100     MOVE CAR-PLATE       TO CT-PLATE (CT-CAR-COUNT).
027200     MOVE CAR-CURR-MILEAGE TO CT-CURR-MILEAGE (CT-CAR-COUNT).
027300     MOVE CAR-CURR-FUEL   TO CT-CURR-FUEL (CT-CAR-COUNT).
027400     MOVE CAR-CONS-DRIVING TO CT-CONS-DRIVING (CT-CAR-COUNT).
027500     MOVE CAR-CONS-IDLE   TO CT-CONS-IDLE (CT-CAR-COUNT).
027600     MOVE CAR-ACTIVE-FLAG TO CT-ACTIVE-FLAG (CT-CAR-COUNT).
027700 100-EXIT.
027800     EXIT.
027900*
028000 110-SET-NEXT-CAR-ID.
028100*
028200     MOVE 0 TO WS-NEXT-CAR-ID.
028300     IF CT-CAR-COUNT > 0
028400         MOVE CT-CAR-ID (CT-CAR-COUNT) TO WS-NEXT-CAR-ID.
028500*
028600* REQ FT-0071 - INITIAL-DATA RULE.  FOR THE VEHICLE AT CT-IDX,
028700* IF IT IS THE FIRST (LOWEST-INDEXED) VEHICLE OF ITS OWNER AND
028800* NO VEHICLE OF THAT OWNER IS FLAGGED ACTIVE, MAKE IT ACTIVE.
028900*
029000 150-APPLY-INITIAL-ACTIVE.
029100*
029200     IF CT-ACTIVE-FLAG (CT-IDX) = 'Y'
029300         GO TO 150-EXIT.
029400     SET WS-OWNER-ACTIVE-SW  TO 'N'.
029500     SET WS-OWNER-EARLIER-SW TO 'N'.
029600     PERFORM 155-SCAN-OWNER THROUGH 155-EXIT
029700             VARYING WS-INNER-IDX FROM 1 BY 1
029800             UNTIL WS-INNER-IDX > CT-CAR-COUNT.
029900     IF NOT WS-OWNER-HAS-ACTIVE AND NOT WS-OWNER-HAS-EARLIER
030000         MOVE 'Y' TO CT-ACTIVE-FLAG (CT-IDX).
030100 150-EXIT.
030200     EXIT.
030300*
030400 155-SCAN-OWNER.
030500*
030600     IF CT-USER-ID (WS-INNER-IDX) NOT = CT-USER-ID (CT-IDX)
030700         GO TO 155-EXIT.
030800     IF CT-ACTIVE-FLAG (WS-INNER-IDX) = 'Y'
030900         SET WS-OWNER-HAS-ACTIVE TO TRUE.
031000     IF WS-INNER-IDX < CT-IDX
031100         SET WS-OWNER-HAS-EARLIER TO TRUE.
031200 155-EXIT.
031300     EXIT.
031400*
031500 200-PROCESS-MAINT-TRANS.
031600*
031700     PERFORM 700-READ-MAINT-TRANS.
031800     IF WS-MAINTTRN-EOF
031900         GO TO 200-EXIT.
032000     ADD 1 TO WS-TRANS-READ.
032100     EVALUATE TRUE
032200         WHEN MNT-IS-ADD
032300             PERFORM 300-ADD-CAR
032400         WHEN MNT-IS-DETAIL
032500             PERFORM 400-UPDATE-DETAILS THROUGH 400-EXIT
032600         WHEN MNT-IS-SETTINGS
032700             PERFORM 500-UPDATE-SETTINGS THROUGH 500-EXIT
032800         WHEN MNT-IS-ACTIVATE
032900             PERFORM 600-ACTIVATE-CAR THROUGH 600-EXIT
033000         WHEN MNT-IS-DELETE
033100             PERFORM 650-DELETE-CAR THROUGH 650-EXIT
033200         WHEN OTHER
033300             MOVE 'INVALID MAINT TRAN CODE'  TO WS-ERR-REASON
033400             PERFORM 800-REJECT-TRAN
033500     END-EVALUATE.
033600 200-EXIT.
033700     EXIT.
033800*
033900* ADD - REQ FT-0002.  APPENDING KEEPS CT-CAR-ENTRY IN ASCENDING
034000* CAR-ID ORDER BECAUSE IDS ARE ASSIGNED SERIALLY.
034100*
034200 300-ADD-CAR.
034300*
034400     ADD 1 TO WS-NEXT-CAR-ID.
034500     ADD 1 TO CT-CAR-COUNT.
034600     MOVE WS-NEXT-CAR-ID          TO CT-CAR-ID (CT-CAR-COUNT).
034700     MOVE MNT-USER-ID             TO CT-USER-ID (CT-CAR-COUNT).
034800     MOVE MNT-NAME                TO CT-NAME (CT-CAR-COUNT).
034900     MOVE MNT-PLATE               TO CT-PLATE (CT-CAR-COUNT).
035000     MOVE WS-DEFAULT-MILEAGE      TO CT-CURR-MILEAGE
035100                                            (CT-CAR-COUNT).
035200     MOVE WS-DEFAULT-FUEL         TO CT-CURR-FUEL (CT-CAR-COUNT).
035300     MOVE WS-DEFAULT-CONS-DRIVING TO CT-CONS-DRIVING
035400                                            (CT-CAR-COUNT).
035500     MOVE WS-DEFAULT-CONS-IDLE    TO CT-CONS-IDLE (CT-CAR-COUNT).
035600     MOVE 'Y'                     TO CT-ACTIVE-FLAG
035700                                            (CT-CAR-COUNT).
035800     PERFORM 305-CLEAR-OTHER-ACTIVE THROUGH 305-EXIT
035900             VARYING CT-IDX FROM 1 BY 1
036000             UNTIL CT-IDX > CT-CAR-COUNT.
036100     ADD 1 TO WS-TRANS-APPLIED.
036200*
036300 305-CLEAR-OTHER-ACTIVE.
036400*
036500     IF CT-IDX = CT-CAR-COUNT
036600         GO TO 305-EXIT.
036700     IF CT-USER-ID (CT-IDX) = MNT-USER-ID
036800         MOVE 'N' TO CT-ACTIVE-FLAG (CT-IDX).
036900 305-EXIT.
037000     EXIT.
037100*
037200* DETAIL UPDATE - REQ FT-0002.
037300*
037400 400-UPDATE-DETAILS.
037500*
037600     PERFORM 900-FIND-CAR-BY-ID.
037700     IF NOT WS-CAR-FOUND
037800         MOVE 'CAR NOT FOUND'         TO WS-ERR-REASON
037900         PERFORM 800-REJECT-TRAN
038000         GO TO 400-EXIT.
038100     MOVE MNT-NAME  TO CT-NAME  (CT-TAB-IDX).
038200     MOVE MNT-PLATE TO CT-PLATE (CT-TAB-IDX).
038300     ADD 1 TO WS-TRANS-APPLIED.
038400 400-EXIT.
038500     EXIT.
038600*
038700* SETTINGS UPDATE - REQ FT-0002, VALIDATION ADDED FT-0011.
038800*
038900 500-UPDATE-SETTINGS.
039000*
039100     PERFORM 900-FIND-CAR-BY-ID.
039200     IF NOT WS-CAR-FOUND
039300         MOVE 'CAR NOT FOUND'         TO WS-ERR-REASON
039400         PERFORM 800-REJECT-TRAN
039500         GO TO 500-EXIT.
039600     SET WS-SETTINGS-OK TO TRUE.
039700     IF MNT-MILEAGE NOT > 0
039800         SET WS-SETTINGS-OK-SW TO 'N'.
039900     IF MNT-FUEL < 0
040000         SET WS-SETTINGS-OK-SW TO 'N'.
040100     IF MNT-CONS-DRIVING NOT > 0
040200         SET WS-SETTINGS-OK-SW TO 'N'.
040300     IF MNT-CONS-IDLE NOT > 0
040400         SET WS-SETTINGS-OK-SW TO 'N'.
040500     IF NOT WS-SETTINGS-OK
040600         MOVE 'INVALID SETTINGS VALUE'  TO WS-ERR-REASON
040700         PERFORM 800-REJECT-TRAN
040800         GO TO 500-EXIT.
040900     MOVE MNT-MILEAGE      TO CT-CURR-MILEAGE (CT-TAB-IDX).
041000     MOVE MNT-FUEL         TO CT-CURR-FUEL    (CT-TAB-IDX).
041100     MOVE MNT-CONS-DRIVING TO CT-CONS-DRIVING (CT-TAB-IDX).
041200     MOVE MNT-CONS-IDLE    TO CT-CONS-IDLE    (CT-TAB-IDX).
041300     ADD 1 TO WS-TRANS-APPLIED.
041400 500-EXIT.
041500     EXIT.
041600*
041700* ACTIVATE - REQ FT-0002, OWNER SCOPING ADDED FT-0038.
041800*
041900 600-ACTIVATE-CAR.
042000*
042100     PERFORM 900-FIND-CAR-BY-ID.
042200     IF NOT WS-CAR-FOUND
042300         MOVE 'CAR NOT FOUND'          TO WS-ERR-REASON
042400         PERFORM 800-REJECT-TRAN
042500         GO TO 600-EXIT.
042600     IF CT-USER-ID (CT-TAB-IDX) NOT = MNT-USER-ID
042700         MOVE 'CAR NOT OWNED BY USER'  TO WS-ERR-REASON
042800         PERFORM 800-REJECT-TRAN
042900         GO TO 600-EXIT.
043000     PERFORM 605-CLEAR-OWNER-ACTIVE THROUGH 605-EXIT
043100             VARYING CT-IDX FROM 1 BY 1
043200             UNTIL CT-IDX > CT-CAR-COUNT.
043300     MOVE 'Y' TO CT-ACTIVE-FLAG (CT-TAB-IDX).
043400     ADD 1 TO WS-TRANS-APPLIED.
043500 600-EXIT.
043600     EXIT.
043700*
043800 605-CLEAR-OWNER-ACTIVE.
043900*
044000     IF CT-USER-ID (CT-IDX) = MNT-USER-ID
044100         MOVE 'N' TO CT-ACTIVE-FLAG (CT-IDX).
044200 605-EXIT.
044300     EXIT.
044400*
044500* DELETE - REQ FT-0002, CASCADE-TO-FIRST-REMAINING FT-0044.
044600* SHIFTS THE TABLE UP ONE SLOT OVER THE DELETED ENTRY SO
044700* CT-CAR-ENTRY STAYS DENSE AND IN ASCENDING CAR-ID ORDER.
044800*
044900 650-DELETE-CAR.
045000*
045100     PERFORM 900-FIND-CAR-BY-ID.
045200     IF NOT WS-CAR-FOUND
045300         MOVE 'CAR NOT FOUND'          TO WS-ERR-REASON
045400         PERFORM 800-REJECT-TRAN
045500         GO TO 650-EXIT.
045600     IF CT-USER-ID (CT-TAB-IDX) NOT = MNT-USER-ID
045700         MOVE 'CAR NOT OWNED BY USER'  TO WS-ERR-REASON
045800         PERFORM 800-REJECT-TRAN
045900         GO TO 650-EXIT.
046000     PERFORM 655-SHIFT-TABLE-UP THROUGH 655-EXIT
046100             VARYING WS-DEL-IDX FROM CT-TAB-IDX BY 1
046200             UNTIL WS-DEL-IDX > CT-CAR-COUNT - 1.
046300     SUBTRACT 1 FROM CT-CAR-COUNT.
046400     PERFORM 660-PROMOTE-FIRST-REMAINING THROUGH 660-EXIT
046500             VARYING CT-IDX FROM 1 BY 1
046600             UNTIL CT-IDX > CT-CAR-COUNT.
046700     ADD 1 TO WS-TRANS-APPLIED.
046800     ADD 1 TO WS-DEL-CAR-COUNT.
046900     MOVE MNT-CAR-ID TO DC-CAR-ID (WS-DEL-CAR-COUNT).
047000 650-EXIT.
047100     EXIT.
047200*
047300 655-SHIFT-TABLE-UP.
047400*
047500     MOVE CT-CAR-ENTRY (WS-DEL-IDX + 1)
047600                                     TO CT-CAR-ENTRY (WS-DEL-IDX).
047700 655-EXIT.
047800     EXIT.
047900*
048000 660-PROMOTE-FIRST-REMAINING.
048100*
048200     IF CT-USER-ID (CT-IDX) NOT = MNT-USER-ID
048300         GO TO 660-EXIT.
048400     SET WS-OWNER-ACTIVE-SW  TO 'N'.
048500     SET WS-OWNER-EARLIER-SW TO 'N'.
048600     PERFORM 665-SCAN-OWNER-REMAIN THROUGH 665-EXIT
048700             VARYING WS-INNER-IDX FROM 1 BY 1
048800             UNTIL WS-INNER-IDX > CT-CAR-COUNT.
048900     IF NOT WS-OWNER-HAS-ACTIVE AND NOT WS-OWNER-HAS-EARLIER
049000         MOVE 'Y' TO CT-ACTIVE-FLAG (CT-IDX).
049100 660-EXIT.
049200     EXIT.
049300*
049400 665-SCAN-OWNER-REMAIN.
049500*
049600     IF CT-USER-ID (WS-INNER-IDX) NOT = MNT-USER-ID
049700         GO TO 665-EXIT.
049800     IF CT-ACTIVE-FLAG (WS-INNER-IDX) = 'Y'
049900         SET WS-OWNER-HAS-ACTIVE TO TRUE.
050000     IF WS-INNER-IDX < CT-IDX
050100         SET WS-OWNER-HAS-EARLIER TO TRUE.
050200 665-EXIT.
050300     EXIT.
050400*
050500* FUEL LOG CASCADE - REQ FT-0123.  WHEN AT LEAST ONE VEHICLE
050600* WAS DELETED THIS RUN, RE-WRITE FUELLOG THROUGH THE WORK FILE
050700* FUELLOGO, DROPPING ANY LOG-REC WHOSE LOG-CAR-ID IS IN
050800* WS-DEL-CAR-TABLE.  THE STEP THAT FOLLOWS THIS ONE IN THE
050900* NIGHTLY STREAM RENAMES FUELLOGO OVER FUELLOG, THE SAME WAY
051000* AN OLD-MASTER/NEW-MASTER PASS IS HANDED OFF IN JCL.
051100*
051200 670-PURGE-CAR-LOGS.
051300*
051400     IF WS-DEL-CAR-COUNT = 0
051500         GO TO 670-EXIT.
051600     OPEN INPUT  FUEL-LOG-FILE.
051700     OPEN OUTPUT FUEL-LOG-OUT-FILE.
051800     SET WS-FUELLOG-EOF-SW TO 'N'.
051900     PERFORM 675-COPY-ONE-LOG THROUGH 675-EXIT
052000             UNTIL WS-FUELLOG-EOF.
052100     CLOSE FUEL-LOG-FILE, FUEL-LOG-OUT-FILE.
052200 670-EXIT.
052300     EXIT.
052400*
052500 675-COPY-ONE-LOG.
052600*
052700     READ FUEL-LOG-FILE
052800         AT END
052900             SET WS-FUELLOG-EOF-SW TO 'Y'
053000             GO TO 675-EXIT.
053100     SET WS-LOG-DELETED-SW TO 'N'.
053200     PERFORM 680-SCAN-DEL-TABLE THROUGH 680-EXIT
053300             VARYING DC-IDX FROM 1 BY 1
053400             UNTIL DC-IDX > WS-DEL-CAR-COUNT OR WS-LOG-IS-DELETED.
053500     IF WS-LOG-IS-DELETED
053600         ADD 1 TO WS-LOGS-PURGED
053700         GO TO 675-EXIT.
053800     MOVE LOG-REC TO LOG-REC-OUT.
053900     WRITE LOG-REC-OUT.
054000 675-EXIT.
054100     EXIT.
054200*
054300 680-SCAN-DEL-TABLE.
054400*
054500     IF DC-CAR-ID (DC-IDX) = LOG-CAR-ID
054600         SET WS-LOG-IS-DELETED TO TRUE.
054700 680-EXIT.
054800     EXIT.
054900*
055000 800-REJECT-TRAN.
055100*
055200     ADD 1 TO WS-TRANS-REJECTED.
055300     MOVE MNT-TRAN-CODE TO WS-ERR-TRAN-CODE.
055400     MOVE MNT-CAR-ID    TO WS-ERR-CAR-ID.
055500     DISPLAY WS-ERR-LINE.
055600*
055700 900-FIND-CAR-BY-ID.
055800*
055900     SET WS-CAR-FOUND-SW TO 'N'.
056000     SEARCH ALL CT-CAR-ENTRY
056100         AT END
056200             SET WS-CAR-FOUND-SW TO 'N'
056300         WHEN CT-CAR-ID (CT-TAB-IDX) = MNT-CAR-ID
056400             SET WS-CAR-FOUND-SW TO 'Y'.
056500*
056600 700-READ-MAINT-TRANS.
056700*
056800     READ MAINT-TRANS-FILE
056900         AT END SET WS-MAINTTRN-EOF TO TRUE.
057000*
057100 900-OPEN-FILES.
057200*
057300     OPEN INPUT  CAR-MASTER-FILE
057400          INPUT  MAINT-TRANS-FILE.
057500     IF WS-CARMAST-STATUS NOT = '00'
057600         DISPLAY 'FTMASMNT - ERROR OPENING CARMAST, RC='
057700                 WS-CARMAST-STATUS
057800         MOVE 16 TO RETURN-CODE
057900         SET WS-MAINTTRN-EOF TO TRUE
058000         SET WS-CARMAST-EOF  TO TRUE.
058100*
058200 905-CLOSE-FILES.
058300*
058400     CLOSE CAR-MASTER-FILE, MAINT-TRANS-FILE.
058500*
058600 950-REWRITE-CAR-MASTER.
058700*
058800     CLOSE CAR-MASTER-FILE.
058900     OPEN OUTPUT CAR-MASTER-FILE.
059000     PERFORM 955-WRITE-ONE-CAR THROUGH 955-EXIT
059100             VARYING CT-IDX FROM 1 BY 1
059200             UNTIL CT-IDX > CT-CAR-COUNT.
059300*
059400 955-WRITE-ONE-CAR.
059500*
059600     MOVE CT-CAR-ID (CT-IDX)       TO CAR-ID.
059700     MOVE CT-USER-ID (CT-IDX)      TO CAR-USER-ID.
059800     MOVE CT-NAME (CT-IDX)         TO CAR-NAME.
059900     MOVE CT-PLATE (CT-IDX)        TO CAR-PLATE.
060000     MOVE CT-CURR-MILEAGE (CT-IDX) TO CAR-CURR-MILEAGE.
060100     MOVE CT-CURR-FUEL (CT-IDX)    TO CAR-CURR-FUEL.
060200     MOVE CT-CONS-DRIVING (CT-IDX) TO CAR-CONS-DRIVING.
060300     MOVE CT-CONS-IDLE (CT-IDX)    TO CAR-CONS-IDLE.
060400     MOVE CT-ACTIVE-FLAG (CT-IDX)  TO CAR-ACTIVE-FLAG.
060500     WRITE CAR-REC.
060600 955-EXIT.
060700     EXIT.
060800*
060900 990-PRINT-RUN-TOTALS.
061000*
061100     DISPLAY '---------------------------------------------'.
061200     DISPLAY 'FTMASMNT RUN TOTALS'.
061300     DISPLAY 'TRANSACTIONS READ ....... ' WS-TRANS-READ.
061400     DISPLAY 'TRANSACTIONS APPLIED .... ' WS-TRANS-APPLIED.
061500     DISPLAY 'TRANSACTIONS REJECTED ... ' WS-TRANS-REJECTED.
061600     DISPLAY 'FUEL LOG RECORDS PURGED . ' WS-LOGS-PURGED.
061700     DISPLAY '---------------------------------------------'.
