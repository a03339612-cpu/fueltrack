000100*--------------------------------------------------------------*
000200*                                                              *
000300*      FTWLOGR.CPY                                             *
000400*      FUEL LOG RECORD LAYOUT - FUEL TRACKING SYSTEM           *
000500*                                                              *
000600*--------------------------------------------------------------*
000700*
000800* ONE LOG-REC IS APPENDED PER ACCEPTED TRIP.  IT IS THE
000900* AUDIT TRAIL FOR THE ROLL-FORWARD APPLIED TO THE VEHICLE
001000* MASTER AND IS THE SOURCE FILE READ BY THE REPORT BUILDER
001100* (FTRPRPT) FOR BOTH THE FUEL REPORT AND THE LAST-5 INQUIRY.
001200*
001300* MAINTENANCE HISTORY
001400*   05/14/91  RSK  ORIGINAL LAYOUT - REQ FT-0001
001500*   11/30/94  LWH  ADDED LOG-FUEL-AFTER-TRIP FOR AUDIT - FT-0067
001600*
001700     01  LOG-REC.
001800         10  LOG-ID                      PIC 9(7).
001900         10  LOG-CAR-ID                  PIC 9(5).
002000         10  LOG-DATE                    PIC 9(8).
002100         10  LOG-START-MILEAGE           PIC S9(7)V99.
002200         10  LOG-END-MILEAGE             PIC S9(7)V99.
002300         10  LOG-TRIP-DISTANCE           PIC S9(5)V99.
002400         10  LOG-REFUELED                PIC S9(4)V99.
002500         10  LOG-IDLE-HOURS              PIC S9(3)V99.
002600         10  LOG-FUEL-DRIVING            PIC S9(4)V99.
002700         10  LOG-FUEL-IDLE               PIC S9(4)V99.
002800         10  LOG-FUEL-TOTAL              PIC S9(4)V99.
002900         10  LOG-FUEL-AFTER-TRIP         PIC S9(4)V99.
003000         10  LOG-FINAL-FUEL-LEVEL        PIC S9(4)V99.
003100         10  FILLER                      PIC X(14).
