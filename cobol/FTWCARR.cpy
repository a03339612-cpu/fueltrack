000100*--------------------------------------------------------------*
000200*                                                              *
000300*      FTWCARR.CPY                                             *
000400*      VEHICLE MASTER RECORD LAYOUT - FUEL TRACKING SYSTEM     *
000500*                                                              *
000600*--------------------------------------------------------------*
000700*
000800* THE VEHICLE MASTER (CAR-REC) IS THE SYSTEM OF RECORD FOR
000900* ONE FLEET VEHICLE.  IT CARRIES THE CURRENT ODOMETER READING,
001000* THE CURRENT TANK LEVEL, AND THE TWO CONSUMPTION NORMS USED
001100* BY THE TRIP CALCULATION ENGINE (FTRPCALC).  THIS COPYBOOK
001200* IS SHARED BY THE TRIP ENGINE (FTRPENG), THE MASTER
001300* MAINTENANCE PROGRAM (FTMASMNT), AND THE REPORT BUILDER
001400* (FTRPRPT) SO THAT ALL THREE AGREE ON THE LAYOUT.
001500*
001600* MAINTENANCE HISTORY
001700*   05/14/91  RSK  ORIGINAL LAYOUT - REQ FT-0001
001800*   09/02/93  LWH  ADDED CAR-ACTIVE-FLAG - REQ FT-0044
001900*
002000     01  CAR-REC.
002100         10  CAR-ID                      PIC 9(5).
002200         10  CAR-USER-ID                 PIC X(12).
002300         10  CAR-NAME                    PIC X(20).
002400         10  CAR-PLATE                   PIC X(10).
002500         10  CAR-CURR-MILEAGE            PIC S9(7)V99.
002600         10  CAR-CURR-FUEL               PIC S9(4)V99.
002700         10  CAR-CONS-DRIVING            PIC S9(3)V99.
002800         10  CAR-CONS-IDLE               PIC S9(3)V99.
002900         10  CAR-ACTIVE-FLAG             PIC X(01).
003000             88  CAR-IS-ACTIVE           VALUE 'Y'.
003100             88  CAR-NOT-ACTIVE          VALUE 'N'.
003200         10  FILLER                      PIC X(07).
