000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FTRPENG.
000300 AUTHOR.        R S KOWALSKI.
000400 INSTALLATION.  FLEET SERVICES DATA CENTER.
000500 DATE-WRITTEN.  MAY 1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED.
000800*--------------------------------------------------------------*
000900*                                                              *
001000*      FTRPENG.CBL                                             *
001100*      TRIP CALCULATION AND LOGGING ENGINE - NIGHTLY BATCH     *
001200*                                                              *
001300*--------------------------------------------------------------*
001400*
001500* READS THE VEHICLE MASTER (CARMAST) INTO A WORKING-STORAGE
001600* TABLE, THEN APPLIES THE DAY'S TRIP TRANSACTIONS (TRIPTRAN)
001700* AGAINST IT.  EACH ACCEPTED TRIP IS APPENDED TO THE FUEL LOG
001800* (FUELLOG) AND THE MATCHING TABLE ENTRY IS ROLLED FORWARD.
001900* AT END OF RUN THE TABLE IS REWRITTEN OVER CARMAST AND THE
002000* RUN TOTALS ARE PRINTED TO THE SYSTEM PRINTER.
002100*
002200* THE ARITHMETIC ITSELF LIVES IN FTRPCALC, WHICH THIS PROGRAM
002300* CALLS ONCE PER TRIP TRANSACTION - SEE FTRPCALC FOR THE
002400* CONSUMPTION FORMULAS AND THE NEGATIVE-BALANCE EDIT.
002500*
002600***************************************************************
002700*     AMENDMENT HISTORY
002800*
002900*      DATE       INIT  TICKET    DESCRIPTION
003000*      --------   ----  --------  -------------------------
003100*      05/14/91   RSK   FT-0001   ORIGINAL PROGRAM.
003200*      08/02/91   RSK   FT-0006   SEE FTRPCALC - IDLE FORMULA.
003300*      02/19/92   LWH   FT-0013   SEE FTRPCALC - ROUNDING.
003400*      11/30/94   LWH   FT-0067   FUELLOG WIDENED, ADDED
003500*                                 LOG-FUEL-AFTER-TRIP COLUMN.
003600*      07/09/96   DMP   FT-0090   CAR-NOT-FOUND AND NEGATIVE-
003700*                                 BALANCE REJECTS NOW COUNTED
003800*                                 SEPARATELY IN RUN TOTALS.
003900*      03/22/98   DMP   FT-0102   YEAR 2000 REVIEW - TRN-DATE
004000*                                 AND LOG-DATE CONFIRMED 9(8)
004100*                                 CCYYMMDD, NO 2-DIGIT YEARS
004200*                                 REMAIN IN THIS PROGRAM.
004300*      01/11/99   DMP   FT-0102   Y2K SIGN-OFF - RECHECKED PER
004400*                                 STANDARDS BULLETIN 99-02.
004500*      06/14/01   PJT   FT-0119   RAISED CAR-MASTER-TABLE LIMIT
004600*                                 FROM 500 TO 2000 VEHICLES -
004700*                                 FLEET GROWTH, REQ FT-0119.
004800*      09/17/01   PJT   FT-0121   NEXT-LOG-ID COUNTER MOVED OUT
004900*                                 OF WS-COUNTERS TO A STANDALONE
005000*                                 77-LEVEL PER THE SHOP CODING
005100*                                 STANDARD AUDIT - FT-0121.
005200*      10/12/01   PJT   FT-0126   WS-REC-COUNTS-VIEW/WS-RUN-
005300*                                 TOTALS-VIEW MOVED TO SIT RIGHT
005400*                                 AFTER THE GROUPS THEY REDEFINE -
005500*                                 CAR-MASTER-TABLE WAS WEDGED IN
005600*                                 BETWEEN AND THE COMPILER WILL
005700*                                 NOT STAND FOR IT - FT-0126.
005800*
005900***************************************************************
006000*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*
006900     SELECT CAR-MASTER-FILE  ASSIGN TO CARMAST
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS  IS WS-CARMAST-STATUS.
007300*
007400     SELECT TRIP-TRANS-FILE  ASSIGN TO TRIPTRAN
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS  IS WS-TRIPTRAN-STATUS.
007800*
007900     SELECT FUEL-LOG-FILE    ASSIGN TO FUELLOG
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         ACCESS IS SEQUENTIAL
008200         FILE STATUS  IS WS-FUELLOG-STATUS.
008300*
008400***************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700*
008800 FD  CAR-MASTER-FILE
008900     LABEL RECORDS ARE STANDARD
009000     RECORDING MODE IS F.
009100     COPY FTWCARR.
009200*
009300 FD  TRIP-TRANS-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORDING MODE IS F.
009600     COPY FTWTRNR.
009700*
009800 FD  FUEL-LOG-FILE
009900     LABEL RECORDS ARE STANDARD
010000     RECORDING MODE IS F.
010100     COPY FTWLOGR.
010200*
010300***************************************************************
010400 WORKING-STORAGE SECTION.
010500***************************************************************
010600*
010700* NEXT-LOG-ID IS PULLED OUT TO ITS OWN 77-LEVEL, NOT LEFT AS A
010800* MEMBER OF WS-COUNTERS BELOW, SINCE IT CARRIES FORWARD THE
010900* LOG-RECORD SEQUENCE RATHER THAN BEING A PER-RUN TALLY - FT-0121.
011000*
011100 77  WS-NEXT-LOG-ID              PIC S9(7)  COMP     VALUE 0.
011200*
011300 01  WS-FIELDS.
011400     05  WS-CARMAST-STATUS       PIC X(02)  VALUE SPACES.
011500     05  WS-TRIPTRAN-STATUS      PIC X(02)  VALUE SPACES.
011600     05  WS-FUELLOG-STATUS       PIC X(02)  VALUE SPACES.
011700     05  WS-TRIPTRAN-EOF-SW      PIC X(01)  VALUE 'N'.
011800         88  WS-TRIPTRAN-EOF                VALUE 'Y'.
011900     05  WS-CARMAST-EOF-SW       PIC X(01)  VALUE 'N'.
012000         88  WS-CARMAST-EOF                 VALUE 'Y'.
012100     05  WS-CAR-FOUND-SW         PIC X(01)  VALUE 'N'.
012200         88  WS-CAR-FOUND                   VALUE 'Y'.
012300*
012400 01  WS-COUNTERS.
012500     05  WS-TRIPS-READ           PIC S9(7)  COMP     VALUE 0.
012600     05  WS-TRIPS-ACCEPTED       PIC S9(7)  COMP     VALUE 0.
012700     05  WS-TRIPS-REJECTED       PIC S9(7)  COMP     VALUE 0.
012800     05  WS-REJ-CAR-NOT-FOUND    PIC S9(7)  COMP     VALUE 0.
012900     05  WS-REJ-NEG-FUEL         PIC S9(7)  COMP     VALUE 0.
013000*
013100* WS-REC-COUNTS-VIEW REDEFINES THE COUNTER GROUP SO A DUMP
013200* CAN BE EYEBALLED AS ONE STRING OF DIGITS - HABIT CARRIED
013300* OVER FROM THE OLD SAMOS-SERIES DEBUG WORKSHOP DECKS.
013400*
013500 01  WS-REC-COUNTS-VIEW REDEFINES WS-COUNTERS PIC X(20).
013600*
013700 01  WS-RUN-TOTALS.
013800     05  WS-TOT-LITRES-CONSUMED  PIC S9(7)V99 COMP-3 VALUE +0.
013900     05  WS-TOT-KM-DRIVEN        PIC S9(7)V99 COMP-3 VALUE +0.
014000     05  WS-TOT-LITRES-REFUELED  PIC S9(7)V99 COMP-3 VALUE +0.
014100*
014200 01  WS-RUN-TOTALS-VIEW REDEFINES WS-RUN-TOTALS PIC X(15).
014300*
014400* THE VEHICLE MASTER IS LOADED HERE IN FULL BEFORE ANY
014500* TRANSACTION IS APPLIED - REQ FT-0001.  THE TABLE IS KEPT IN
014600* CAR-ID ORDER (THE ORDER THE MASTER FILE ARRIVES IN) SO THE
014700* LOOKUP BELOW CAN USE SEARCH ALL.
014800*
014900 01  CAR-MASTER-TABLE.
015000     05  CT-CAR-COUNT            PIC S9(5)  COMP-3    VALUE 0.
015100     05  CT-CAR-ENTRY
015200             OCCURS 1 TO 2000 TIMES DEPENDING ON CT-CAR-COUNT
015300             ASCENDING KEY IS CT-CAR-ID
015400             INDEXED BY CT-IDX.
015500         10  CT-CAR-ID           PIC 9(5).
015600         10  CT-USER-ID          PIC X(12).
015700         10  CT-NAME             PIC X(20).
015800         10  CT-PLATE            PIC X(10).
015900         10  CT-CURR-MILEAGE     PIC S9(7)V99.
016000         10  CT-CURR-FUEL        PIC S9(4)V99.
016100         10  CT-CONS-DRIVING     PIC S9(3)V99.
016200         10  CT-CONS-IDLE        PIC S9(3)V99.
016300         10  CT-ACTIVE-FLAG      PIC X(01).
016400         10  FILLER              PIC X(15).
016500*
016600* CALC ENGINE LINKAGE COPY-DOWN - MUST MATCH FTRPCALC EXACTLY.
016700*
016800 01  WS-CALC-PARMS.
016900     05  WS-CP-START-MILEAGE     PIC S9(7)V99.
017000     05  WS-CP-END-MILEAGE       PIC S9(7)V99.
017100     05  WS-CP-REFUELED          PIC S9(4)V99.
017200     05  WS-CP-IDLE-HOURS        PIC S9(3)V99.
017300     05  WS-CP-START-FUEL        PIC S9(4)V99.
017400     05  WS-CP-CONS-DRIVING      PIC S9(3)V99.
017500     05  WS-CP-CONS-IDLE         PIC S9(3)V99.
017600     05  FILLER                  PIC X(05).
017700*
017800 01  WS-CALC-RESULT.
017900     05  WS-CR-TRIP-DISTANCE     PIC S9(5)V99.
018000     05  WS-CR-FUEL-DRIVING      PIC S9(4)V99.
018100     05  WS-CR-FUEL-IDLE         PIC S9(4)V99.
018200     05  WS-CR-FUEL-TOTAL        PIC S9(4)V99.
018300     05  WS-CR-FUEL-AFTER-TRIP   PIC S9(4)V99.
018400     05  WS-CR-FINAL-FUEL-LEVEL  PIC S9(4)V99.
018500     05  WS-CR-RETURN-CODE       PIC X(01).
018600         88  WS-CR-OK            VALUE '0'.
018700         88  WS-CR-NEG-FUEL      VALUE '1'.
018800     05  FILLER                  PIC X(05).
018900*
019000 01  WS-CALC-RESULT-VIEW REDEFINES WS-CALC-RESULT PIC X(43).
019100*
019200 01  WS-ERR-LINE.
019300     05  FILLER                  PIC X(15)
019400         VALUE 'FTRPENG REJECT:'.
019500     05  WS-ERR-CAR-ID           PIC 9(05).
019600     05  FILLER                  PIC X(02) VALUE SPACES.
019700     05  WS-ERR-DATE             PIC 9(08).
019800     05  FILLER                  PIC X(02) VALUE SPACES.
019900     05  WS-ERR-REASON           PIC X(28) VALUE SPACES.
020000*
020100***************************************************************
020200 PROCEDURE DIVISION.
020300***************************************************************
020400*
020500 000-MAIN.
020600*
020700     PERFORM 900-OPEN-FILES.
020800     PERFORM 100-LOAD-CAR-MASTER THROUGH 100-EXIT
020900             UNTIL WS-CARMAST-EOF.
021000     PERFORM 200-PROCESS-TRIP-TRANS THROUGH 200-EXIT
021100             UNTIL WS-TRIPTRAN-EOF.
021200     PERFORM 950-REWRITE-CAR-MASTER.
021300     PERFORM 990-PRINT-RUN-TOTALS.
021400     PERFORM 905-CLOSE-FILES.
021500     GOBACK.
021600*
021700 100-LOAD-CAR-MASTER.
021800*
021900     READ CAR-MASTER-FILE
022000         AT END
022100             SET WS-CARMAST-EOF TO TRUE
022200             GO TO 100-EXIT.
022300     ADD 1 TO CT-CAR-COUNT.
022400     MOVE CAR-ID          TO CT-CAR-ID (CT-CAR-COUNT).
022500     MOVE CAR-USER-ID     TO CT-USER-ID (CT-CAR-COUNT).
022600     MOVE CAR-NAME        TO CT-NAME (CT-CAR-COUNT).
022700     MOVE CAR-PLATE       TO CT-PLATE (CT-CAR-COUNT).
022800     MOVE CAR-CURR-MILEAGE TO CT-CURR-MILEAGE (CT-CAR-COUNT).
022900     MOVE CAR-CURR-FUEL   TO CT-CURR-FUEL (CT-CAR-COUNT).
023000     MOVE CAR-CONS-DRIVING TO CT-CONS-DRIVING (CT-CAR-COUNT).
023100     MOVE CAR-CONS-IDLE   TO CT-CONS-IDLE (CT-CAR-COUNT).
023200     MOVE CAR-ACTIVE-FLAG TO CT-ACTIVE-FLAG (CT-CAR-COUNT).
023300 100-EXIT.
023400     EXIT.
023500*
023600 200-PROCESS-TRIP-TRANS.
023700*
023800     PERFORM 700-READ-TRIP-TRANS.
023900     IF WS-TRIPTRAN-EOF
024000         GO TO 200-EXIT.
024100     ADD 1 TO WS-TRIPS-READ.
024200     PERFORM 210-FIND-CAR.
024300     IF NOT WS-CAR-FOUND
024400         MOVE 'CAR NOT FOUND'          TO WS-ERR-REASON
024500         PERFORM 240-REJECT-TRIP
024600         ADD 1 TO WS-REJ-CAR-NOT-FOUND
024700         GO TO 200-EXIT.
024800     PERFORM 220-CALL-CALC-ENGINE.
024900     IF WS-CR-NEG-FUEL
025000         MOVE 'NEGATIVE FUEL BALANCE'  TO WS-ERR-REASON
025100         PERFORM 240-REJECT-TRIP
025200         ADD 1 TO WS-REJ-NEG-FUEL
025300         GO TO 200-EXIT.
025400     PERFORM 230-POST-TRIP-TO-MASTER.
025500     ADD 1 TO WS-TRIPS-ACCEPTED.
025600 200-EXIT.
025700     EXIT.
025800*
025900 210-FIND-CAR.
026000*
026100     SET WS-CAR-FOUND-SW TO 'N'.
026200     SEARCH ALL CT-CAR-ENTRY
026300         AT END
026400             SET WS-CAR-FOUND-SW TO 'N'
026500         WHEN CT-CAR-ID (CT-IDX) = TRN-CAR-ID
026600             SET WS-CAR-FOUND-SW TO 'Y'.
026700*
026800 220-CALL-CALC-ENGINE.
026900*
027000     MOVE TRN-START-MILEAGE      TO WS-CP-START-MILEAGE.
027100     MOVE TRN-END-MILEAGE        TO WS-CP-END-MILEAGE.
027200     MOVE TRN-REFUELED           TO WS-CP-REFUELED.
027300     MOVE TRN-IDLE-HOURS         TO WS-CP-IDLE-HOURS.
027400     MOVE CT-CURR-FUEL (CT-IDX)  TO WS-CP-START-FUEL.
027500     MOVE CT-CONS-DRIVING (CT-IDX) TO WS-CP-CONS-DRIVING.
027600     MOVE CT-CONS-IDLE (CT-IDX)  TO WS-CP-CONS-IDLE.
027700     CALL 'FTRPCALC' USING WS-CALC-PARMS, WS-CALC-RESULT.
027800*
027900 230-POST-TRIP-TO-MASTER.
028000*
028100     ADD 1 TO WS-NEXT-LOG-ID.
028200     MOVE WS-NEXT-LOG-ID          TO LOG-ID.
028300     MOVE TRN-CAR-ID              TO LOG-CAR-ID.
028400     MOVE TRN-DATE                TO LOG-DATE.
028500     MOVE TRN-START-MILEAGE       TO LOG-START-MILEAGE.
028600     MOVE TRN-END-MILEAGE         TO LOG-END-MILEAGE.
028700     MOVE WS-CR-TRIP-DISTANCE     TO LOG-TRIP-DISTANCE.
028800     MOVE TRN-REFUELED            TO LOG-REFUELED.
028900     MOVE TRN-IDLE-HOURS          TO LOG-IDLE-HOURS.
029000     MOVE WS-CR-FUEL-DRIVING      TO LOG-FUEL-DRIVING.
029100     MOVE WS-CR-FUEL-IDLE         TO LOG-FUEL-IDLE.
029200     MOVE WS-CR-FUEL-TOTAL        TO LOG-FUEL-TOTAL.
029300     MOVE WS-CR-FUEL-AFTER-TRIP   TO LOG-FUEL-AFTER-TRIP.
029400     MOVE WS-CR-FINAL-FUEL-LEVEL  TO LOG-FINAL-FUEL-LEVEL.
029500     WRITE LOG-REC.
029600     MOVE TRN-END-MILEAGE         TO CT-CURR-MILEAGE (CT-IDX).
029700     MOVE WS-CR-FINAL-FUEL-LEVEL  TO CT-CURR-FUEL (CT-IDX).
029800     ADD WS-CR-FUEL-TOTAL         TO WS-TOT-LITRES-CONSUMED.
029900     ADD WS-CR-TRIP-DISTANCE      TO WS-TOT-KM-DRIVEN.
030000     ADD TRN-REFUELED             TO WS-TOT-LITRES-REFUELED.
030100*
030200 240-REJECT-TRIP.
030300*
030400     ADD 1 TO WS-TRIPS-REJECTED.
030500     MOVE TRN-CAR-ID  TO WS-ERR-CAR-ID.
030600     MOVE TRN-DATE    TO WS-ERR-DATE.
030700     DISPLAY WS-ERR-LINE.
030800*
030900 700-READ-TRIP-TRANS.
031000*
031100     READ TRIP-TRANS-FILE
031200         AT END SET WS-TRIPTRAN-EOF TO TRUE.
031300*
031400 900-OPEN-FILES.
031500*
031600     OPEN INPUT  CAR-MASTER-FILE
031700          INPUT  TRIP-TRANS-FILE
031800          OUTPUT FUEL-LOG-FILE.
031900     IF WS-CARMAST-STATUS NOT = '00'
032000         DISPLAY 'FTRPENG - ERROR OPENING CARMAST, RC='
032100                 WS-CARMAST-STATUS
032200         MOVE 16 TO RETURN-CODE
032300         SET WS-TRIPTRAN-EOF TO TRUE
032400         SET WS-CARMAST-EOF  TO TRUE.
032500*
032600 905-CLOSE-FILES.
032700*
032800     CLOSE CAR-MASTER-FILE, TRIP-TRANS-FILE, FUEL-LOG-FILE.
032900*
033000 950-REWRITE-CAR-MASTER.
033100*
033200     CLOSE CAR-MASTER-FILE.
033300     OPEN OUTPUT CAR-MASTER-FILE.
033400     PERFORM 955-WRITE-ONE-CAR THROUGH 955-EXIT
033500             VARYING CT-IDX FROM 1 BY 1
033600             UNTIL CT-IDX > CT-CAR-COUNT.
033700*
033800 955-WRITE-ONE-CAR.
033900*
034000     MOVE CT-CAR-ID (CT-IDX)       TO CAR-ID.
034100     MOVE CT-USER-ID (CT-IDX)      TO CAR-USER-ID.
034200     MOVE CT-NAME (CT-IDX)         TO CAR-NAME.
034300     MOVE CT-PLATE (CT-IDX)        TO CAR-PLATE.
034400     MOVE CT-CURR-MILEAGE (CT-IDX) TO CAR-CURR-MILEAGE.
034500     MOVE CT-CURR-FUEL (CT-IDX)    TO CAR-CURR-FUEL.
034600     MOVE CT-CONS-DRIVING (CT-IDX) TO CAR-CONS-DRIVING.
034700     MOVE CT-CONS-IDLE (CT-IDX)    TO CAR-CONS-IDLE.
034800     MOVE CT-ACTIVE-FLAG (CT-IDX)  TO CAR-ACTIVE-FLAG.
034900     WRITE CAR-REC.
035000 955-EXIT.
035100     EXIT.
035200*
035300 990-PRINT-RUN-TOTALS.
035400*
035500     DISPLAY '---------------------------------------------'.
035600     DISPLAY 'FTRPENG RUN TOTALS'.
035700     DISPLAY 'TRIPS READ .............. ' WS-TRIPS-READ.
035800     DISPLAY 'TRIPS ACCEPTED .......... ' WS-TRIPS-ACCEPTED.
035900     DISPLAY 'TRIPS REJECTED .......... ' WS-TRIPS-REJECTED.
036000     DISPLAY '  CAR NOT FOUND ......... ' WS-REJ-CAR-NOT-FOUND.
036100     DISPLAY '  NEGATIVE FUEL BALANCE . ' WS-REJ-NEG-FUEL.
036200     DISPLAY 'TOTAL LITRES CONSUMED ... ' WS-TOT-LITRES-CONSUMED.
036300     DISPLAY 'TOTAL KM DRIVEN ......... ' WS-TOT-KM-DRIVEN.
036400     DISPLAY 'TOTAL LITRES REFUELED ... ' WS-TOT-LITRES-REFUELED.
036500     DISPLAY '---------------------------------------------'.
