000100*--------------------------------------------------------------*
000200*                                                              *
000300*      FTWMNTR.CPY                                             *
000400*      MASTER MAINTENANCE TRANSACTION LAYOUT                   *
000500*                                                              *
000600*--------------------------------------------------------------*
000700*
000800* ONE MAINT-TRAN-REC DRIVES ONE VEHICLE-MASTER MAINTENANCE
000900* ACTION.  MNT-TRAN-CODE SELECTS THE ACTION; THE REMAINING
001000* FIELDS ARE INTERPRETED ACCORDING TO THAT CODE (SEE FTMASMNT
001100* PARAGRAPHS 200 THROUGH 650) -- NOT EVERY FIELD IS USED BY
001200* EVERY CODE.
001300*
001400*   A = ADD NEW VEHICLE          (USER-ID, NAME, PLATE)
001500*   D = DETAIL UPDATE            (CAR-ID, NAME, PLATE)
001600*   S = SETTINGS UPDATE          (CAR-ID, MILEAGE, FUEL, NORMS)
001700*   T = ACTIVATE (SET ACTIVE)    (CAR-ID, USER-ID)
001800*   X = DELETE                   (CAR-ID, USER-ID)
001900*
002000* MAINTENANCE HISTORY
002100*   06/03/91  RSK  ORIGINAL LAYOUT - REQ FT-0002
002200*
002300     01  MAINT-TRAN-REC.
002400         10  MNT-TRAN-CODE               PIC X(01).
002500             88  MNT-IS-ADD              VALUE 'A'.
002600             88  MNT-IS-DETAIL           VALUE 'D'.
002700             88  MNT-IS-SETTINGS         VALUE 'S'.
002800             88  MNT-IS-ACTIVATE         VALUE 'T'.
002900             88  MNT-IS-DELETE           VALUE 'X'.
003000         10  MNT-CAR-ID                  PIC 9(5).
003100         10  MNT-USER-ID                 PIC X(12).
003200         10  MNT-NAME                    PIC X(20).
003300         10  MNT-PLATE                   PIC X(10).
003400         10  MNT-MILEAGE                 PIC S9(7)V99.
003500         10  MNT-FUEL                    PIC S9(4)V99.
003600         10  MNT-CONS-DRIVING            PIC S9(3)V99.
003700         10  MNT-CONS-IDLE               PIC S9(3)V99.
003800         10  FILLER                      PIC X(07).
